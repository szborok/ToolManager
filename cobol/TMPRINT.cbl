000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMPRINT.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   10 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  PRINTS THE TOOL MATRIX REPORT - ONE LINE PER TOOL,
001200*               MATRIX ORDER, NO SORT AND NO CONTROL BREAK.  EACH
001300*               LINE CARRIES DIAMETER, TOOL CODE, STATE, CURRENT
001400*               TIME, AND THE COMMA LIST OF PROJECTS CHARGED.
001500*
001600*================================================================*
001700* HISTORY OF MODIFICATION:
001800*================================================================*
001900* TM0015  10/05/1988  RAH   INITIAL VERSION.
002000*----------------------------------------------------------------*
002100* TM0030  22/04/1996  GBC   PRINT THE LITERAL "NULL" WHEN A TOOL
002200*                           CARRIES NO PROJECTS - TOOLROOM CLERKS
002300*                           WERE MISREADING A BLANK COLUMN AS A
002400*                           PRINTER FAULT.
002500*----------------------------------------------------------------*
002600* TM0047  03/12/1998  DPF   Y2K REVIEW - PJ-MANUFACTURE-DATE IS NO
002700*                           PRINTED ON THIS REPORT, NO CHANGE NEED
002800*----------------------------------------------------------------*
002810* TM0058  14/09/2001  RAH   TALLY TOOLS PRINTED WITH "NULL" IN THE
002820*                           PROJECT COLUMN (WK-N-PRNT-NULLCNT) AND
002830*                           DISPLAY THE COUNT AT CLOSE.
002840*----------------------------------------------------------------*
002850* TM0061  14/09/2001  RAH   WIDENED PL-PROJECT-LIST/WK-C-PRNT-
002860*                           PROJLIST/WK-C-PRNT-ACCUM/WK-C-PRNT-
002870*                           ONEPROJ - A TOOL CARRYING A FULL 20
002880*                           PROJECTS WAS TRUNCATING MID-ENTRY AT
002890*                           THE OLD X(120) WIDTH.
002895*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003600 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT TMPRNT ASSIGN TO DATABASE-TMPRNT
004000            ORGANIZATION      IS SEQUENTIAL
004100            ACCESS MODE       IS SEQUENTIAL
004200            FILE STATUS       IS WK-C-FILE-STATUS.
004300***************
004400 DATA DIVISION.
004500***************
004600 FILE SECTION.
004700**************
004800 FD  TMPRNT
004900     LABEL RECORDS ARE OMITTED
005000     DATA RECORD IS TMPRNT-LINE.
005100 01  TMPRNT-LINE.
005200     05  PL-DIAMETER-TAG      PIC X(01).
005300     05  PL-DIAMETER          PIC 9(05).
005400     05  PL-CODE-TAG          PIC X(01).
005500     05  PL-TOOL-CODE         PIC 9(04).
005600     05  PL-STATE             PIC X(06).
005700     05  PL-CURRENT-TIME      PIC Z(03)9.
005800     05  PL-PROJECT-LIST      PIC X(400).
005850*                                   TM0061 - WIDENED TO THE WORST
005860*                                   CASE, 20 PROJECTS (QL-PROJECT-
005870*                                   LIST MAX OCCURS) AT 19 BYTES
005880*                                   EACH PLUS 19 COMMAS = 399.
005900*
006000*************************
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER              PIC X(24)  VALUE
006400     "** PROGRAM TMPRINT   **".
006500*
006600* ------------------ PROGRAM WORKING STORAGE -------------------*
006700 01  WK-C-COMMON.
006800     COPY TMCMWS.
006900*
006950 77  WK-N-PRNT-NULLCNT        PIC 9(03)  COMP  VALUE ZERO.
006960*                                   TOOLS PRINTED WITH "NULL" IN
006970*                                   THE PROJECT COLUMN - TM0058.
007000 01  WK-N-PRNT-SUB            PIC 9(03)  COMP  VALUE ZERO.
007100 01  WK-C-PRNT-SUB-X REDEFINES WK-N-PRNT-SUB.
007200     05  FILLER                    PIC X(02).
007300*
007400 01  WK-C-PRNT-PROJLIST       PIC X(400) VALUE SPACES.
007500 01  WK-N-PRNT-PTR            PIC 9(03)  COMP  VALUE ZERO.
007600 01  WK-C-PRNT-PTR-X REDEFINES WK-N-PRNT-PTR.
007700     05  FILLER                    PIC X(02).
007800*
007900 01  WK-C-PRNT-ONEPROJ        PIC X(20)  VALUE SPACES.
007950*                                   9+4+1+5=19 BYTES PER PROJECT
007960*                                   TOKEN - TM0061, SEE HISTORY.
008000 01  WK-C-PRNT-ACCUM          PIC X(400) VALUE SPACES.
008050 01  WK-N-PRNT-COMMACNT       PIC 9(03)  COMP  VALUE ZERO.
008060 01  WK-C-PRNT-COMMACNT-X REDEFINES WK-N-PRNT-COMMACNT.
008070     05  FILLER                   PIC X(02).
008100*
008200*****************
008300 LINKAGE SECTION.
008400*****************
008500 COPY TMPRNTL.
008600 COPY TMMTRX.
008700 EJECT
008800********************************************
008900 PROCEDURE DIVISION USING WK-C-TMPRINT
009000                          TM-MATRIX-AREA.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM B000-MAIN-PROCESSING
009400        THRU B099-MAIN-PROCESSING-EX.
009500     GOBACK.
009600*
009700*----------------------------------------------------------------*
009800 B000-MAIN-PROCESSING.
009900*----------------------------------------------------------------*
010000     MOVE SPACES TO WK-C-TMPRINT-ERROR-CD.
010100     MOVE ZERO   TO WK-N-TMPRINT-LINECNT.
010150     MOVE ZERO   TO WK-N-PRNT-NULLCNT.
010160     MOVE ZERO   TO WK-N-PRNT-COMMACNT.
010200     OPEN OUTPUT TMPRNT.
010300     IF NOT WK-C-SUCCESSFUL
010400        MOVE "COM0206" TO WK-C-TMPRINT-ERROR-CD
010500        DISPLAY "TMPRINT - OPEN FILE ERROR - TMPRNT"
010600        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010700        GO TO B099-MAIN-PROCESSING-EX
010800     END-IF.
010900     MOVE ZERO TO WK-N-PRNT-SUB.
011000     PERFORM C100-FORMAT-TOOL-LINE
011100        THRU C199-FORMAT-TOOL-LINE-EX
011200        VARYING WK-N-PRNT-SUB FROM 1 BY 1
011300        UNTIL WK-N-PRNT-SUB > TM-MTRX-COUNT.
011400     CLOSE TMPRNT.
011450     DISPLAY "TMPRINT - TOOLS WITH NO PROJECTS CHARGED - "
011460        WK-N-PRNT-NULLCNT.
011500 B099-MAIN-PROCESSING-EX.
011600     EXIT.
011700*
011800*----------------------------------------------------------------*
011900 C100-FORMAT-TOOL-LINE.
012000*----------------------------------------------------------------*
012100     SET TM-MTRX-IDX TO WK-N-PRNT-SUB.
012200     MOVE SPACES          TO TMPRNT-LINE.
012300     MOVE "D"              TO PL-DIAMETER-TAG.
012400     MOVE QL-DIAMETER (TM-MTRX-IDX)    TO PL-DIAMETER.
012500     MOVE "P"              TO PL-CODE-TAG.
012600     MOVE QL-TOOL-CODE (TM-MTRX-IDX)   TO PL-TOOL-CODE.
012700     MOVE QL-STATE (TM-MTRX-IDX)       TO PL-STATE.
012800     MOVE QL-CURRENT-TIME (TM-MTRX-IDX) TO PL-CURRENT-TIME.
012900     PERFORM C200-FORMAT-PROJECT-LIST
013000        THRU C299-FORMAT-PROJECT-LIST-EX.
013100     MOVE WK-C-PRNT-PROJLIST TO PL-PROJECT-LIST.
013200     WRITE TMPRNT-LINE.
013300     ADD 1 TO WK-N-TMPRINT-LINECNT.
013400 C199-FORMAT-TOOL-LINE-EX.
013500     EXIT.
013600*
013700*----------------------------------------------------------------*
013800 C200-FORMAT-PROJECT-LIST.
013900*----------------------------------------------------------------*
014000     MOVE SPACES TO WK-C-PRNT-PROJLIST.
014100     IF QL-PROJECT-COUNT (TM-MTRX-IDX) = ZERO
014150        ADD 1 TO WK-N-PRNT-NULLCNT
014200        MOVE "null" TO WK-C-PRNT-PROJLIST
014300        GO TO C299-FORMAT-PROJECT-LIST-EX
014400     END-IF.
014500     MOVE 1 TO WK-N-PRNT-PTR.
014600     SET QL-PROJ-IDX TO 1.
014700     PERFORM C210-APPEND-ONE-PROJECT
014800        THRU C219-APPEND-ONE-PROJECT-EX
014900        VARYING QL-PROJ-IDX FROM 1 BY 1
015000        UNTIL QL-PROJ-IDX > QL-PROJECT-COUNT (TM-MTRX-IDX).
015100 C299-FORMAT-PROJECT-LIST-EX.
015200     EXIT.
015300*
015400*----------------------------------------------------------------*
015500 C210-APPEND-ONE-PROJECT.
015600*----------------------------------------------------------------*
015700     MOVE SPACES TO WK-C-PRNT-ONEPROJ.
015800     STRING PJ-WORK-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX)
015900               DELIMITED BY SIZE
016000            PJ-PIECE-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX)
016100               DELIMITED BY SIZE
016200            "-"
016300               DELIMITED BY SIZE
016400            PJ-TECHNOLOGY-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX)
016500               DELIMITED BY SIZE
016600         INTO WK-C-PRNT-ONEPROJ
016700     END-STRING.
016800     IF QL-PROJ-IDX > 1
016850        ADD 1 TO WK-N-PRNT-COMMACNT
016900        MOVE WK-C-PRNT-PROJLIST TO WK-C-PRNT-ACCUM
017000        MOVE SPACES TO WK-C-PRNT-PROJLIST
017100        STRING WK-C-PRNT-ACCUM    DELIMITED BY SPACE
017200               ","                DELIMITED BY SIZE
017300               WK-C-PRNT-ONEPROJ  DELIMITED BY SPACE
017400            INTO WK-C-PRNT-PROJLIST
017500        END-STRING
017600     ELSE
017700        MOVE WK-C-PRNT-ONEPROJ TO WK-C-PRNT-PROJLIST
017800     END-IF.
017900 C219-APPEND-ONE-PROJECT-EX.
018000     EXIT.
018100
