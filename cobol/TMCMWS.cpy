000100*----------------------------------------------------------------*
000200* TMCMWS.cpybk
000300*----------------------------------------------------------------*
000400*DESCRIPTION :  COMMON WORK STORAGE COPIED INTO EVERY PROGRAM IN
000500*               THE TOOLMANAGER RESERVATION SUITE.  HOLDS THE
000600*               SHARED FILE-STATUS WORK FIELD AND ITS CONDITION
000700*               NAMES, PLUS THE LITERALS USED TO TAG THE ABEND
000800*               DISPLAY LINES WRITTEN BY Y900-ABNORMAL-TERMINATION
000900*----------------------------------------------------------------*
001000* HISTORY OF MODIFICATION:
001100*----------------------------------------------------------------*
001200* TAG     DATE       INIT   DESCRIPTION
001300* ------- ---------- ------ -------------------------------------*
001400* TM0001  14/03/1988  RAH   INITIAL VERSION - SHOP FILE STATUS
001500*                           CONDITION NAMES LIFTED FROM ASCMWS.
001600* TM0014  09/11/1991  LKT   ADD WK-C-DUPLICATE-KEY FOR TMLOAD
001700*                           REJECT-ROW CHECKING.
001800* TM0037  22/06/1999  DPF   Y2K REVIEW - NO DATE FIELDS IN THIS
001900*                           COPYBOOK, NO CHANGE REQUIRED.
002000*----------------------------------------------------------------*
002100 01  WK-C-COMMON-AREA.
002200     05  WK-C-FILE-STATUS          PIC X(02)  VALUE "00".
002300     05  WK-N-FILE-STATUS  REDEFINES WK-C-FILE-STATUS
002400                                    PIC 9(02).
002500     88  WK-C-SUCCESSFUL                      VALUE "00" "02".
002600     88  WK-C-END-OF-FILE                     VALUE "10".
002700     88  WK-C-RECORD-NOT-FOUND                VALUE "23".
002800     88  WK-C-DUPLICATE-KEY                    VALUE "22".
002900     05  WK-C-PROGRAM-NAME         PIC X(08)  VALUE SPACES.
003000     05  WK-C-ABEND-FILE           PIC X(08)  VALUE SPACES.
003100     05  WK-C-ABEND-MODE           PIC X(08)  VALUE SPACES.
003200     05  FILLER                    PIC X(20)  VALUE SPACES.
003300
