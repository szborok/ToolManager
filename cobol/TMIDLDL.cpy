000100* TMIDLDL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMIDLD" - TOOL IDENTITY MASTER
000400*  LOAD.  CALLER ALSO PASSES TM-IDENTITY-TABLE (COPY TMIDTBL)
000500*  SO TMIDLD CAN BUILD IT IN PLACE.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* TM0010  07/05/1988  RAH   INITIAL VERSION.
001000*----------------------------------------------------------------*
001100 01  WK-C-TMIDLD.
001200     05  WK-C-TMIDLD-OUTPUT.
001300         10  WK-C-TMIDLD-ERROR-CD  PIC X(07)  VALUE SPACES.
001400         10  WK-C-TMIDLD-FILE      PIC X(08)  VALUE SPACES.
001500         10  WK-N-TMIDLD-RDCOUNT   PIC 9(04)  COMP  VALUE ZERO.
001600         10  FILLER                PIC X(04).
001700
