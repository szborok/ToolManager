000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMIDLD.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   07 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  LOADS THE TOOL IDENTITY MASTER INTO THE HELD
001200*               TM-IDENTITY-TABLE FOR THE REST OF THE RUN.  FOR
001300*               EACH ROW CALLS TMTOOLX TO DERIVE THE MAX CUTTING
001400*               TIME FOR THE TOOL CODE, RATHER THAN TRUST WHATEVER
001500*               VALUE IS SITTING ON THE MASTER.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000* TM0010  07/05/1988  RAH   INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* TM0024  14/03/1994  LKT   CALL TMTOOLX FOR MAX TIME INSTEAD OF
002300*                           TRUSTING THE MASTER - TOOLROOM KEPT
002400*                           FEEDING US STALE MAX TIMES.
002500*----------------------------------------------------------------*
002600* TM0043  03/12/1998  DPF   Y2K REVIEW - NO DATE FIELDS IN THIS
002700*                           PROGRAM, NO CHANGE REQUIRED.
002800*----------------------------------------------------------------*
002810* TM0055  14/09/2001  RAH   GUARD TM-IDENT-COUNT AGAINST THE FIXED
002820*                           0060-ROW TABLE CAPACITY INSTEAD OF
002830*                           LETTING A BUSY MASTER RUN PAST THE
002840*                           END OF TM-IDENT-ENTRY.
002850*----------------------------------------------------------------*
002860* TM0060  14/09/2001  RAH   DISPLAY THE SKIPPED-ROW AND TMTOOLX
002870*                           CALL COUNTS AT CLOSE - TOOLROOM WANTS
002880*                           TO SEE BOTH NUMBERS ON THE JOB LOG.
002890*----------------------------------------------------------------*
002900 EJECT
003000**********************
003100 ENVIRONMENT DIVISION.
003200**********************
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER.  IBM-AS400.
003500 OBJECT-COMPUTER.  IBM-AS400.
003550 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT TMIDENT ASSIGN TO DATABASE-TMIDENT
003900            ORGANIZATION      IS SEQUENTIAL
004000            ACCESS MODE       IS SEQUENTIAL
004100            FILE STATUS       IS WK-C-FILE-STATUS.
004200***************
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600**************
004700 FD  TMIDENT
004800     LABEL RECORDS ARE OMITTED
004900     DATA RECORD IS TMIDENT-FD-REC.
005000 01  TMIDENT-FD-REC.
005100     COPY TMIDENT.
005200*
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER              PIC X(24)  VALUE
005700     "** PROGRAM TMIDLD    **".
005800*
005900* ------------------ PROGRAM WORKING STORAGE -------------------*
005910 77  WK-N-IDLD-MAXOCC         PIC 9(04)  COMP  VALUE 0060.
005920*                                   TM-IDENT-ENTRY CAPACITY - SEE
005930*                                   TMIDTBL - GUARD ADDED TM0055.
006000 01  WK-C-COMMON.
006100     COPY TMCMWS.
006200*
006300 01  WK-C-IDLD-EOF-SW        PIC X(01)  VALUE "N".
006400     88  WK-C-IDLD-EOF                  VALUE "Y".
006500     88  WK-C-IDLD-NOT-EOF              VALUE "N".
006600 01  WK-C-IDLD-EOF-X REDEFINES WK-C-IDLD-EOF-SW.
006700     05  FILLER                   PIC X(01).
006710*
006720 01  WK-N-IDLD-SKIPCNT       PIC 9(04)  COMP  VALUE ZERO.
006730 01  WK-C-IDLD-SKIPCNT-X REDEFINES WK-N-IDLD-SKIPCNT.
006740     05  FILLER                   PIC X(02).
006750*                                 ROWS SKIPPED, TABLE FULL - TM0055.
006760*
006770 01  WK-N-IDLD-CALLCNT       PIC 9(04)  COMP  VALUE ZERO.
006780 01  WK-C-IDLD-CALLCNT-X REDEFINES WK-N-IDLD-CALLCNT.
006790     05  FILLER                   PIC X(02).
006800*
006900 COPY TMTOOLL.
007000*
007100*****************
007200 LINKAGE SECTION.
007300*****************
007400 COPY TMIDLDL.
007500 COPY TMIDTBL.
007600 EJECT
007700********************************************
007800 PROCEDURE DIVISION USING WK-C-TMIDLD
007900                          TM-IDENTITY-TABLE.
008000********************************************
008100 MAIN-MODULE.
008200     PERFORM A000-LOAD-IDENTITY-MASTER
008300        THRU A099-LOAD-IDENTITY-MASTER-EX.
008400     GOBACK.
008500*
008600*----------------------------------------------------------------*
008700 A000-LOAD-IDENTITY-MASTER.
008800*----------------------------------------------------------------*
008900     MOVE ZERO TO TM-IDENT-COUNT.
008950     MOVE ZERO TO WK-N-IDLD-SKIPCNT.
008970     MOVE ZERO TO WK-N-IDLD-CALLCNT.
009000     MOVE ZERO TO WK-N-TMIDLD-RDCOUNT.
009100     MOVE SPACES TO WK-C-TMIDLD-ERROR-CD.
009200     OPEN INPUT TMIDENT.
009300     IF NOT WK-C-SUCCESSFUL
009400        MOVE "COM0206" TO WK-C-TMIDLD-ERROR-CD
009500        MOVE "TMIDENT" TO WK-C-TMIDLD-FILE
009600        DISPLAY "TMIDLD - OPEN FILE ERROR - TMIDENT"
009700        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
009800        GO TO A099-LOAD-IDENTITY-MASTER-EX
009900     END-IF.
010000     MOVE "N" TO WK-C-IDLD-EOF-SW.
010100     READ TMIDENT
010200        AT END MOVE "Y" TO WK-C-IDLD-EOF-SW
010300     END-READ.
010400     PERFORM A100-APPEND-ONE-IDENTITY
010500        THRU A199-APPEND-ONE-IDENTITY-EX
010600        UNTIL WK-C-IDLD-EOF.
010700     CLOSE TMIDENT.
010750     DISPLAY "TMIDLD - ROWS SKIPPED, TABLE FULL - " WK-N-IDLD-SKIPCNT.
010760     DISPLAY "TMIDLD - CALLS MADE TO TMTOOLX - " WK-N-IDLD-CALLCNT.
010800 A099-LOAD-IDENTITY-MASTER-EX.
010900     EXIT.
011000*
011100*----------------------------------------------------------------*
011200 A100-APPEND-ONE-IDENTITY.
011300*----------------------------------------------------------------*
011310     ADD 1 TO WK-N-TMIDLD-RDCOUNT.
011320     IF TM-IDENT-COUNT >= WK-N-IDLD-MAXOCC
011330        DISPLAY "TMIDLD - TOOL IDENTITY TABLE IS FULL - ROW SKIPPED"
011335        ADD 1 TO WK-N-IDLD-SKIPCNT
011340        GO TO A150-READ-NEXT-IDENTITY
011350     END-IF.
011400     ADD 1 TO TM-IDENT-COUNT.
011600     SET TM-IDENT-IDX TO TM-IDENT-COUNT.
011700     MOVE TI-FULL-NAME   TO TE-FULL-NAME   (TM-IDENT-IDX).
011800     MOVE TI-TOOL-CODE   TO TE-TOOL-CODE   (TM-IDENT-IDX).
011900     MOVE TI-DIAMETER    TO TE-DIAMETER    (TM-IDENT-IDX).
012000     MOVE TI-TOOL-CODE   TO WK-N-TMTOOLX-TOOLCD.
012050     ADD 1 TO WK-N-IDLD-CALLCNT.
012100     CALL "TMTOOLX" USING WK-C-TMTOOLX.
012200     MOVE WK-N-TMTOOLX-MAXTIME TO TE-MAX-TOOL-TIME (TM-IDENT-IDX).
012250 A150-READ-NEXT-IDENTITY.
012300     READ TMIDENT
012400        AT END MOVE "Y" TO WK-C-IDLD-EOF-SW
012500     END-READ.
012600 A199-APPEND-ONE-IDENTITY-EX.
012700     EXIT.
012800
