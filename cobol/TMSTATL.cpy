000100* TMSTATL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMSTATE" - TOOL WEAR-STATE
000400*  DERIVATION, FULL-MATRIX RECOMPUTE, AND STATE FILTER QUERIES.
000500*  CALLER ALSO PASSES TM-MATRIX-AREA (COPY TMMTRX, IN/OUTPUT).
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* TM0013  09/05/1988  RAH   INITIAL VERSION - DERIVE/RECOMPUTE
001000*                           OPTIONS ONLY.
001100* TM0035  02/03/1998  LKT   ADD OPTIONS 3-6 FOR THE FREE/INUSE/
001200*                           MAXED/INDEBT FILTER LISTS REQUESTED
001300*                           BY THE TOOLROOM FOREMAN'S REPORT.
001400*----------------------------------------------------------------*
001500 01  WK-C-TMSTATE.
001600     05  WK-C-TMSTATE-INPUT.
001700         10  WK-N-TMSTATE-OPTION   PIC 9(01).
001800*                                  1 = DERIVE STATE, ONE ENTRY
001900*                                  2 = RECOMPUTE ALL ENTRIES
002000*                                  3 = FILTER LIST - FREE
002100*                                  4 = FILTER LIST - INUSE
002200*                                  5 = FILTER LIST - MAXED
002300*                                  6 = FILTER LIST - INDEBT
002400         10  WK-N-TMSTATE-ENTRYIX  PIC 9(03)  COMP.
002500*                                  MATRIX INDEX, OPTION 1 ONLY
002600     05  WK-C-TMSTATE-OUTPUT.
002700         10  WK-N-TMSTATE-FILCNT   PIC 9(03)  COMP  VALUE ZERO.
002800         10  WK-N-TMSTATE-FILLIST  OCCURS 500 TIMES
002900                                    PIC 9(03)  COMP.
002950         10  FILLER                PIC X(04).
003000
