000100* TMRESVL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMRESV" - TOOL RESERVATION ENGINE.
000400*  ONE CALL PER PROJECT READ FROM TMPROJR.  CALLER ALSO PASSES
000500*  TM-IDENTITY-TABLE (COPY TMIDTBL, INPUT) AND TM-MATRIX-AREA
000600*  (COPY TMMTRX, IN/OUTPUT).
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* TM0012  09/05/1988  RAH   INITIAL VERSION.
001100* TM0038  21/08/1998  GBC   ADD WK-N-TMRESV-TOOLID TO THE OUTPUT
001200*                           GROUP - TOOLROOM WANTED TO SEE WHICH
001300*                           TOOL A PROJECT LANDED ON WITHOUT
001400*                           RE-SCANNING THE WHOLE MATRIX.
001500*----------------------------------------------------------------*
001600 01  WK-C-TMRESV.
001700     05  WK-C-TMRESV-INPUT.
001800         10  WK-N-TMRESV-TOOLCD    PIC 9(04).
001900*                                  REQUESTED TOOL-CODE
002000         10  WK-N-TMRESV-DIAMETER  PIC 9(03)V9(02).
002100*                                  REQUESTED DIAMETER
002200         10  WK-C-TMRESV-PROJECT.
002300             15  WK-C-TMRESV-WORKNO    PIC X(09).
002400             15  WK-C-TMRESV-VERSION   PIC X(04).
002500             15  WK-N-TMRESV-PIECENO   PIC 9(04).
002600             15  WK-C-TMRESV-TECHNO    PIC X(05).
002700             15  WK-N-TMRESV-CUTTIME   PIC 9(04).
002800             15  WK-N-TMRESV-MFGDATE   PIC 9(08).
002900     05  WK-C-TMRESV-OUTPUT.
003000         10  WK-C-TMRESV-ERROR-CD   PIC X(07)  VALUE SPACES.
003100         10  WK-N-TMRESV-TOOLID     PIC 9(06)  COMP-3.
003200         10  WK-C-TMRESV-RESULT-SW  PIC X(01)  VALUE SPACE.
003300             88  WK-C-TMRESV-USED-TOOL           VALUE "U".
003400             88  WK-C-TMRESV-FREE-TOOL           VALUE "F".
003500             88  WK-C-TMRESV-INDEBT-TOOL         VALUE "I".
003600         10  FILLER                 PIC X(04).
003700
