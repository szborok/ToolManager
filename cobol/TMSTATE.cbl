000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMSTATE.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   09 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  DERIVES ONE TOOL'S WEAR STATE, RECOMPUTES EVERY
001200*               TOOL'S STATE IN ONE PASS, OR RETURNS THE LIST OF
001300*               MATRIX ENTRIES CURRENTLY IN A GIVEN STATE.
001400*
001500*================================================================*
001600* HISTORY OF MODIFICATION:
001700*================================================================*
001800* TM0013  09/05/1988  RAH   INITIAL VERSION - DERIVE/RECOMPUTE
001900*                           OPTIONS ONLY.
002000*----------------------------------------------------------------*
002100* TM0035  02/03/1998  LKT   ADD OPTIONS 3-6 FOR THE FREE/INUSE/
002200*                           MAXED/INDEBT FILTER LISTS REQUESTED BY
002300*                           THE TOOLROOM FOREMAN'S REPORT.
002400*----------------------------------------------------------------*
002500* TM0046  03/12/1998  DPF   Y2K REVIEW - NO DATE FIELDS IN THIS
002600*                           PROGRAM, NO CHANGE REQUIRED.
002700*----------------------------------------------------------------*
002710* TM0057  14/09/2001  RAH   TALLY MAXED TOOLS ON EACH RECOMPUTE
002720*                           PASS (WK-N-STATE-MAXEDCNT) FOR THE
002730*                           TOOLROOM'S OVERRUN WATCH LIST.
002740*----------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003450 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003500***************
003600 DATA DIVISION.
003700***************
003800*************************
003900 WORKING-STORAGE SECTION.
004000*************************
004100 01  FILLER              PIC X(24)  VALUE
004200     "** PROGRAM TMSTATE   **".
004300*
004400* ------------------ PROGRAM WORKING STORAGE -------------------*
004410 77  WK-N-STATE-MAXEDCNT      PIC 9(03)  COMP  VALUE ZERO.
004420*                                   TOOLS DERIVED MAXED ON THE
004430*                                   MOST RECENT RECOMPUTE PASS -
004440*                                   TM0057, FOR THE TOOLROOM'S
004450*                                   OVERRUN WATCH LIST.
004500 01  WK-N-STATE-SUB           PIC 9(03)  COMP  VALUE ZERO.
004600 01  WK-C-STATE-SUB-X REDEFINES WK-N-STATE-SUB.
004700     05  FILLER                    PIC X(02).
004800*
004900 01  WK-C-STATE-TARGET        PIC X(06)  VALUE SPACES.
005000 01  WK-C-STATE-TARGET-X REDEFINES WK-C-STATE-TARGET.
005100     05  FILLER                    PIC X(06).
005150 01  WK-N-STATE-FILSUB        PIC 9(03)  COMP  VALUE ZERO.
005160 01  WK-C-STATE-FILSUB-X REDEFINES WK-N-STATE-FILSUB.
005170     05  FILLER                    PIC X(02).
005200*
005300*****************
005400 LINKAGE SECTION.
005500*****************
005600 COPY TMSTATL.
005700 COPY TMMTRX.
005800 EJECT
005900********************************************
006000 PROCEDURE DIVISION USING WK-C-TMSTATE
006100                          TM-MATRIX-AREA.
006200********************************************
006300 MAIN-MODULE.
006400     MOVE ZERO TO WK-N-TMSTATE-FILCNT.
006500     EVALUATE WK-N-TMSTATE-OPTION
006600        WHEN 1
006700           SET TM-MTRX-IDX TO WK-N-TMSTATE-ENTRYIX
006800           PERFORM C100-DERIVE-TOOL-STATE
006900              THRU C199-DERIVE-TOOL-STATE-EX
007000        WHEN 2
007100           PERFORM C200-RECOMPUTE-ALL-STATES
007200              THRU C299-RECOMPUTE-ALL-STATES-EX
007300        WHEN 3
007400           MOVE "FREE  " TO WK-C-STATE-TARGET
007500           PERFORM C300-FILTER-BY-STATE
007600              THRU C399-FILTER-BY-STATE-EX
007700        WHEN 4
007800           MOVE "INUSE " TO WK-C-STATE-TARGET
007900           PERFORM C300-FILTER-BY-STATE
008000              THRU C399-FILTER-BY-STATE-EX
008100        WHEN 5
008200           MOVE "MAXED " TO WK-C-STATE-TARGET
008300           PERFORM C300-FILTER-BY-STATE
008400              THRU C399-FILTER-BY-STATE-EX
008500        WHEN 6
008600           MOVE "INDEBT" TO WK-C-STATE-TARGET
008700           PERFORM C300-FILTER-BY-STATE
008800              THRU C399-FILTER-BY-STATE-EX
008900     END-EVALUATE.
009000     GOBACK.
009100*
009200*----------------------------------------------------------------*
009300 C100-DERIVE-TOOL-STATE.
009400*----------------------------------------------------------------*
009500*    TM0039 (SEE TMRESV) - AN INDEBT TOOL JUST CREATED IS NEVER
009600*    ROUTED THROUGH HERE AT CREATION TIME.  LEFT UNCHANGED AT
009700*    EXACTLY QL-MAX-TIME, PER THE ORIGINAL SOURCE'S IF/ELSE-IF
009800*    CHAIN WITH NO FINAL ELSE.
009900     IF QL-CURRENT-TIME (TM-MTRX-IDX) = ZERO
010000        MOVE "FREE  " TO QL-STATE (TM-MTRX-IDX)
010100     ELSE
010200        IF QL-CURRENT-TIME (TM-MTRX-IDX)
010300              < QL-MAX-TIME (TM-MTRX-IDX)
010400           MOVE "INUSE " TO QL-STATE (TM-MTRX-IDX)
010500        ELSE
010600           IF QL-CURRENT-TIME (TM-MTRX-IDX)
010700                 > QL-MAX-TIME (TM-MTRX-IDX)
010800              MOVE "MAXED " TO QL-STATE (TM-MTRX-IDX)
010850              ADD 1 TO WK-N-STATE-MAXEDCNT
010900           END-IF
011000        END-IF
011100     END-IF.
011200 C199-DERIVE-TOOL-STATE-EX.
011300     EXIT.
011400*
011500*----------------------------------------------------------------*
011600 C200-RECOMPUTE-ALL-STATES.
011700*----------------------------------------------------------------*
011750     MOVE ZERO TO WK-N-STATE-MAXEDCNT.
011800     MOVE ZERO TO WK-N-STATE-SUB.
011900     PERFORM C210-RECOMPUTE-ONE-STATE
012000        THRU C219-RECOMPUTE-ONE-STATE-EX
012100        VARYING WK-N-STATE-SUB FROM 1 BY 1
012200        UNTIL WK-N-STATE-SUB > TM-MTRX-COUNT.
012300 C299-RECOMPUTE-ALL-STATES-EX.
012400     EXIT.
012500*
012600*----------------------------------------------------------------*
012700 C210-RECOMPUTE-ONE-STATE.
012800*----------------------------------------------------------------*
012900     SET TM-MTRX-IDX TO WK-N-STATE-SUB.
013000     PERFORM C100-DERIVE-TOOL-STATE
013100        THRU C199-DERIVE-TOOL-STATE-EX.
013200 C219-RECOMPUTE-ONE-STATE-EX.
013300     EXIT.
013400*
013500*----------------------------------------------------------------*
013600 C300-FILTER-BY-STATE.
013700*----------------------------------------------------------------*
013800     MOVE ZERO TO WK-N-TMSTATE-FILCNT.
013900     MOVE ZERO TO WK-N-STATE-FILSUB.
014000     PERFORM C310-TEST-ONE-ENTRY
014100        THRU C319-TEST-ONE-ENTRY-EX
014200        VARYING WK-N-STATE-FILSUB FROM 1 BY 1
014300        UNTIL WK-N-STATE-FILSUB > TM-MTRX-COUNT.
014400 C399-FILTER-BY-STATE-EX.
014500     EXIT.
014600*
014700*----------------------------------------------------------------*
014800 C310-TEST-ONE-ENTRY.
014900*----------------------------------------------------------------*
015000     SET TM-MTRX-IDX TO WK-N-STATE-FILSUB.
015100     IF QL-STATE (TM-MTRX-IDX) = WK-C-STATE-TARGET
015200        ADD 1 TO WK-N-TMSTATE-FILCNT
015300        MOVE WK-N-STATE-FILSUB
015400                TO WK-N-TMSTATE-FILLIST (WK-N-TMSTATE-FILCNT)
015500     END-IF.
015600 C319-TEST-ONE-ENTRY-EX.
015700     EXIT.
015800
