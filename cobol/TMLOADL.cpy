000100* TMLOADL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMLOAD" - TOOL INVENTORY LOAD.
000400*  CALLER ALSO PASSES TM-IDENTITY-TABLE (COPY TMIDTBL, INPUT)
000500*  AND TM-MATRIX-AREA (COPY TMMTRX, OUTPUT) SO TMLOAD CAN
000600*  MATERIALIZE TOOL RECORDS DIRECTLY INTO THE CALLER'S MATRIX.
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:
000900*----------------------------------------------------------------*
001000* TM0011  08/05/1988  RAH   INITIAL VERSION.
001100* TM0027  03/02/1996  GBC   ADD WK-N-TMLOAD-SKIPCNT SO THE SHOP
001200*                           CAN SEE HOW MANY INVENTORY ROWS HAD
001300*                           NO MATCHING TOOL IDENTITY.
001400*----------------------------------------------------------------*
001500 01  WK-C-TMLOAD.
001600     05  WK-C-TMLOAD-OUTPUT.
001700         10  WK-C-TMLOAD-ERROR-CD  PIC X(07)  VALUE SPACES.
001800         10  WK-N-TMLOAD-RDCOUNT   PIC 9(04)  COMP  VALUE ZERO.
001900         10  WK-N-TMLOAD-MATCOUNT  PIC 9(04)  COMP  VALUE ZERO.
002000         10  WK-N-TMLOAD-SKIPCNT   PIC 9(04)  COMP  VALUE ZERO.
002100         10  FILLER                PIC X(04).
002200
