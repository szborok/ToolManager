000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMLOAD.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   08 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  READS THE TOOL INVENTORY MASTER AND MATERIALIZES
001200*               PHYSICAL TOOL ROWS INTO THE TOOL MATRIX, MATCHED
001300*               AGAINST THE ALREADY-LOADED TOOL IDENTITY TABLE BY
001400*               FULL NAME.  ONE LESS TOOL IS MATERIALIZED THAN THE
001500*               QUANTITY ON HAND SHOWS - SEE TM0012 BELOW.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000* TM0012  08/05/1988  RAH   INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* TM0025  21/06/1994  LKT   MATERIALIZE QUANTITY MINUS ONE, NOT
002300*                           QUANTITY - TOOLROOM ALWAYS HOLDS ONE
002400*                           UNIT OF EACH TOOL BACK FOR CALIBRATION
002500*                           AND IT IS NEVER PUT INTO THE MATRIX.
002600*----------------------------------------------------------------*
002700* TM0028  03/02/1996  GBC   COUNT AND REPORT INVENTORY ROWS WITH
002800*                           NO MATCHING IDENTITY ROW (WK-N-TMLOAD-
002900*                           SKIPCNT) INSTEAD OF ABENDING ON THEM.
003000*----------------------------------------------------------------*
003100* TM0044  03/12/1998  DPF   Y2K REVIEW - NO DATE FIELDS IN THIS
003200*                           PROGRAM, NO CHANGE REQUIRED.
003300*----------------------------------------------------------------*
003310* TM0052  21/09/2001  RAH   GUARD THE QUANTITY-MINUS-ONE SUBTRACT
003320*                           WITH ON SIZE ERROR - A TMINVML ROW
003330*                           WITH QUANTITY ZERO WAS UNDERFLOWING
003340*                           THE UNSIGNED COUNT AND MATERIALIZING
003350*                           ONE TOOL INSTEAD OF NONE.
003360*----------------------------------------------------------------*
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER.  IBM-AS400.
004000 OBJECT-COMPUTER.  IBM-AS400.
004050 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TMINVML ASSIGN TO DATABASE-TMINVML
004400            ORGANIZATION      IS SEQUENTIAL
004500            ACCESS MODE       IS SEQUENTIAL
004600            FILE STATUS       IS WK-C-FILE-STATUS.
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200 FD  TMINVML
005300     LABEL RECORDS ARE OMITTED
005400     DATA RECORD IS TMINVML-FD-REC.
005500 01  TMINVML-FD-REC.
005600     COPY TMINVML.
005700*
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER              PIC X(24)  VALUE
006200     "** PROGRAM TMLOAD    **".
006300*
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY TMCMWS.
006700*
006800 01  WK-C-LOAD-EOF-SW         PIC X(01)  VALUE "N".
006900     88  WK-C-LOAD-EOF                  VALUE "Y".
007000     88  WK-C-LOAD-NOT-EOF              VALUE "N".
007100 01  WK-C-LOAD-EOF-X REDEFINES WK-C-LOAD-EOF-SW.
007200     05  FILLER                    PIC X(01).
007300*
007400 01  WK-C-LOAD-MATCH-SW       PIC X(01)  VALUE "N".
007500     88  WK-C-LOAD-MATCHED               VALUE "Y".
007600     88  WK-C-LOAD-NOT-MATCHED           VALUE "N".
007700*
007800 01  WK-N-LOAD-IDENT-SUB      PIC 9(04)  COMP  VALUE ZERO.
007820 01  WK-C-LOAD-IDENT-SUB-X REDEFINES WK-N-LOAD-IDENT-SUB.
007840     05  FILLER                    PIC X(02).
007900 01  WK-N-LOAD-MATCOUNT       PIC 9(04)  COMP  VALUE ZERO.
008000 01  WK-N-LOAD-MATSUB         PIC 9(04)  COMP  VALUE ZERO.
008100 01  WK-C-LOAD-MATCOUNT-X REDEFINES WK-N-LOAD-MATCOUNT.
008200     05  FILLER                    PIC X(02).
008300*
008320 77  WK-N-LOAD-ZEROQTY        PIC 9(04)  COMP  VALUE ZERO.
008340*                                   TM0052 - ROWS WITH QUANTITY
008360*                                   ZERO, SEPARATE FROM THE NO-
008380*                                   MATCHING-IDENTITY SKIP COUNT.
008400*****************
008500 LINKAGE SECTION.
008600*****************
008700 COPY TMLOADL.
008800 COPY TMIDTBL.
008900 COPY TMMTRX.
009000 EJECT
009100********************************************
009200 PROCEDURE DIVISION USING WK-C-TMLOAD
009300                          TM-IDENTITY-TABLE
009400                          TM-MATRIX-AREA.
009500********************************************
009600 MAIN-MODULE.
009700     PERFORM A000-LOAD-INVENTORY-MASTER
009800        THRU A099-LOAD-INVENTORY-MASTER-EX.
009900     GOBACK.
010000*
010100*----------------------------------------------------------------*
010200 A000-LOAD-INVENTORY-MASTER.
010300*----------------------------------------------------------------*
010400     MOVE ZERO TO WK-N-TMLOAD-RDCOUNT.
010500     MOVE ZERO TO WK-N-TMLOAD-MATCOUNT.
010600     MOVE ZERO TO WK-N-TMLOAD-SKIPCNT.
010650     MOVE ZERO TO WK-N-LOAD-ZEROQTY.
010700     MOVE SPACES TO WK-C-TMLOAD-ERROR-CD.
010800     OPEN INPUT TMINVML.
010900     IF NOT WK-C-SUCCESSFUL
011000        MOVE "COM0206" TO WK-C-TMLOAD-ERROR-CD
011100        DISPLAY "TMLOAD - OPEN FILE ERROR - TMINVML"
011200        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011300        GO TO A099-LOAD-INVENTORY-MASTER-EX
011400     END-IF.
011500     MOVE "N" TO WK-C-LOAD-EOF-SW.
011600     READ TMINVML
011700        AT END MOVE "Y" TO WK-C-LOAD-EOF-SW
011800     END-READ.
011900     PERFORM B100-MATERIALIZE-ONE-ROW
012000        THRU B199-MATERIALIZE-ONE-ROW-EX
012100        UNTIL WK-C-LOAD-EOF.
012200     CLOSE TMINVML.
012250     DISPLAY "TMLOAD - ZERO-QUANTITY ROWS SKIPPED - "
012260        WK-N-LOAD-ZEROQTY.
012300 A099-LOAD-INVENTORY-MASTER-EX.
012400     EXIT.
012500*
012600*----------------------------------------------------------------*
012700 B100-MATERIALIZE-ONE-ROW.
012800*----------------------------------------------------------------*
012900     ADD 1 TO WK-N-TMLOAD-RDCOUNT.
013000     MOVE "N" TO WK-C-LOAD-MATCH-SW.
013100     MOVE ZERO TO WK-N-LOAD-IDENT-SUB.
013200     PERFORM B200-FIND-IDENTITY-ROW
013300        THRU B299-FIND-IDENTITY-ROW-EX
013400        VARYING WK-N-LOAD-IDENT-SUB FROM 1 BY 1
013500        UNTIL WK-N-LOAD-IDENT-SUB > TM-IDENT-COUNT
013600           OR WK-C-LOAD-MATCHED.
013700     IF WK-C-LOAD-NOT-MATCHED
013800        ADD 1 TO WK-N-TMLOAD-SKIPCNT
013900     ELSE
013950*          TM0052 - QUANTITY ZERO MUST NOT UNDERFLOW THIS COUNT.
013960        IF TM-QUANTITY = ZERO
013970           ADD 1 TO WK-N-LOAD-ZEROQTY
013980        END-IF
014000        COMPUTE WK-N-LOAD-MATCOUNT = TM-QUANTITY - 1
014020           ON SIZE ERROR
014040              MOVE ZERO TO WK-N-LOAD-MATCOUNT
014060        END-COMPUTE
014100        IF WK-N-LOAD-MATCOUNT > ZERO
014200           PERFORM B300-APPEND-ONE-TOOL
014300              THRU B399-APPEND-ONE-TOOL-EX
014400              VARYING WK-N-LOAD-MATSUB FROM 1 BY 1
014500              UNTIL WK-N-LOAD-MATSUB > WK-N-LOAD-MATCOUNT
014600        ELSE
014700           ADD 1 TO WK-N-TMLOAD-SKIPCNT
014800        END-IF
014900     END-IF.
015000     READ TMINVML
015100        AT END MOVE "Y" TO WK-C-LOAD-EOF-SW
015200     END-READ.
015300 B199-MATERIALIZE-ONE-ROW-EX.
015400     EXIT.
015500*
015600*----------------------------------------------------------------*
015700 B200-FIND-IDENTITY-ROW.
015800*----------------------------------------------------------------*
015900     SET TM-IDENT-IDX TO WK-N-LOAD-IDENT-SUB.
016000     IF TE-FULL-NAME (TM-IDENT-IDX) = TM-TOOL-NAME
016100        MOVE "Y" TO WK-C-LOAD-MATCH-SW
016200     END-IF.
016300 B299-FIND-IDENTITY-ROW-EX.
016400     EXIT.
016500*
016600*----------------------------------------------------------------*
016700 B300-APPEND-ONE-TOOL.
016800*----------------------------------------------------------------*
016900     IF TM-MTRX-COUNT >= TM-MTRX-MAXOCC
017000        MOVE "Y" TO TM-MTRX-OVERFLOW-SW
017100        DISPLAY "TMLOAD - TOOL MATRIX IS FULL - ROW SKIPPED"
017200     ELSE
017300        ADD 1 TO TM-MTRX-COUNT
017400        ADD 1 TO TM-MTRX-NEXT-ID
017500        ADD 1 TO WK-N-TMLOAD-MATCOUNT
017600        SET TM-MTRX-IDX TO TM-MTRX-COUNT
017700        MOVE TM-MTRX-NEXT-ID        TO QL-TOOL-ID (TM-MTRX-IDX)
017800        MOVE TE-TOOL-CODE (TM-IDENT-IDX)
017900                                     TO QL-TOOL-CODE (TM-MTRX-IDX)
018000        MOVE TE-DIAMETER  (TM-IDENT-IDX)
018100                                     TO QL-DIAMETER (TM-MTRX-IDX)
018200        MOVE TE-MAX-TOOL-TIME (TM-IDENT-IDX)
018300                                     TO QL-MAX-TIME (TM-MTRX-IDX)
018400        MOVE ZERO       TO QL-CURRENT-TIME (TM-MTRX-IDX)
018500        MOVE "FREE  "   TO QL-STATE (TM-MTRX-IDX)
018600        MOVE ZERO       TO QL-PROJECT-COUNT (TM-MTRX-IDX)
018700     END-IF.
018800 B399-APPEND-ONE-TOOL-EX.
018900     EXIT.
019000
