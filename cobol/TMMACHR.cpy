000100* TMMACHR.cpybk
000200*----------------------------------------------------------------*
000300*  I-O FORMAT: TMMACHR-REC  FROM FILE TMMACHR  OF LIBRARY TMLIB
000400*  MACHINE MASTER - ONE ROW PER KNOWN SHOP-FLOOR MACHINE.
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* TM0004  03/05/1988  RAH   INITIAL VERSION.
000900*----------------------------------------------------------------*
001000 05  TMMACHR-RECORD               PIC X(0015).
001100 05  TMMACHR-REC  REDEFINES TMMACHR-RECORD.
001200     10  MC-MACHINE-NAME          PIC X(10).
001300*                                 MACHINE IDENTIFIER, E.G. DMC105
001400     10  FILLER                   PIC X(05).
