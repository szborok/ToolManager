000100* TMPRNTL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMPRINT" - TOOL MATRIX REPORT.
000400*  CALLER ALSO PASSES TM-MATRIX-AREA (COPY TMMTRX, INPUT).
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* TM0015  10/05/1988  RAH   INITIAL VERSION.
000900*----------------------------------------------------------------*
001000 01  WK-C-TMPRINT.
001100     05  WK-C-TMPRINT-OUTPUT.
001200         10  WK-C-TMPRINT-ERROR-CD  PIC X(07)  VALUE SPACES.
001300         10  WK-N-TMPRINT-LINECNT   PIC 9(04)  COMP  VALUE ZERO.
001400         10  FILLER                 PIC X(04).
001500
