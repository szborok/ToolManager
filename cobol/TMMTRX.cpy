000100* TMMTRX.cpybk
000200*----------------------------------------------------------------*
000300*  TOOL MATRIX - THE WORKING TOOL TABLE HELD ACROSS THE WHOLE
000400*  BATCH RUN.  TMLOAD APPENDS ONE ENTRY PER MATERIALIZED TOOL
000500*  UNIT; TMRESV APPENDS ONE MORE ENTRY EVERY TIME RULE 3C FIRES.
000600*  EVERY LOOKUP AGAINST THE MATRIX IS A LINEAR SCAN, FIRST MATCH
000700*  WINS - NO KEYED ACCESS, NO SORT, PER THE ORIGINAL SOURCE.
000800*  THIS IS THE ONE-AND-ONLY TOOL-RECORD/PROJECT-RECORD LAYOUT IN
000900*  THE SUITE - THE OCCURS/INDEXED-BY CLAUSE SITS RIGHT ON THE
001000*  TABLE ENTRY ITSELF, SO THE FIELDS LIVE HERE AND NOWHERE ELSE
001100*  (TM0051 BELOW RETIRED THE OLD STANDALONE TMTOOLR COPYBOOK).
001200*----------------------------------------------------------------*
001400* AMENDMENT HISTORY:
001500*----------------------------------------------------------------*
001600* TM0007  06/05/1988  RAH   INITIAL VERSION - 200 TOOL SLOTS.
001700* TM0026  12/11/1995  GBC   RAISE TM-MTRX-MAXOCC FROM 200 TO 500 -
001800*                           DMC105/DMC106 TOOLROOM OUTGREW THE
001900*                           ORIGINAL SLOT COUNT.
002000* TM0050  03/05/2001  DPF   ADD TM-MTRX-OVERFLOW SWITCH SO TMLOAD
002100*                           AND TMRESV CAN WARN RATHER THAN ABEND
002200*                           WHEN THE TABLE IS FULL.
002210* TM0051  14/09/2001  RAH   RETIRED THE STANDALONE TMTOOLR COPYBOOK -
002220*                           NOTHING EVER COPIED IT, THE REAL ENTRY
002230*                           LAYOUT HAS LIVED HERE ALL ALONG.  DO NOT
002240*                           RECREATE TMTOOLR - THIS IS THE LAYOUT.
002300*----------------------------------------------------------------*
002400 01  TM-MATRIX-AREA.
002500     05  TM-MTRX-MAXOCC             PIC 9(03)  COMP  VALUE 500.
002600*                                    CAPACITY OF TM-MTRX-ENTRY
002700     05  TM-MTRX-COUNT              PIC 9(03)  COMP.
002800*                                    TOOLS CURRENTLY IN MATRIX -
002900*                                    NEXT FREE SLOT IS COUNT + 1
003000     05  TM-MTRX-NEXT-ID            PIC 9(06)  COMP-3.
003100*                                    NEXT TL-TOOL-ID TO ASSIGN
003200     05  TM-MTRX-OVERFLOW-SW        PIC X(01)  VALUE "N".
003300         88  TM-MTRX-IS-FULL                   VALUE "Y".
003400         88  TM-MTRX-NOT-FULL                   VALUE "N".
003500     05  FILLER                     PIC X(09).
003600     05  TM-MTRX-ENTRY  OCCURS 1 TO 500 TIMES
003700                         DEPENDING ON TM-MTRX-COUNT
003800                         INDEXED BY TM-MTRX-IDX.
003900         10  QL-TOOL-ID              PIC 9(06)  COMP-3.
004000         10  QL-IDENTITY.
004100             15  QL-TOOL-CODE        PIC 9(04).
004200             15  QL-DIAMETER         PIC 9(03)V9(02).
004300         10  QL-IDENTITY-X REDEFINES QL-IDENTITY.
004400             15  QL-IDENT-DISPLAY    PIC X(09).
004500         10  QL-MAX-TIME             PIC 9(04).
004600         10  QL-CURRENT-TIME         PIC 9(04).
004700         10  QL-STATE                PIC X(06).
004800             88  QL-IS-FREE                    VALUE "FREE  ".
004900             88  QL-IS-INUSE                   VALUE "INUSE ".
005000             88  QL-IS-MAXED                   VALUE "MAXED ".
005100             88  QL-IS-INDEBT                  VALUE "INDEBT".
005200         10  QL-PROJECT-COUNT        PIC 9(02)  COMP.
005300         10  QL-PROJECT-LIST  OCCURS 20 TIMES
005400                              INDEXED BY QL-PROJ-IDX.
005500             15  PJ-WORK-NUMBER       PIC X(09).
005600             15  PJ-VERSION           PIC X(04).
005700             15  PJ-PIECE-NUMBER      PIC 9(04).
005800             15  PJ-TECHNOLOGY-NUMBER PIC X(05).
005900             15  PJ-CUTTING-TIME      PIC 9(04).
006000             15  PJ-MANUFACTURE-DATE  PIC 9(08).
006100             15  FILLER               PIC X(04).
006200         10  FILLER                  PIC X(10).
006300
