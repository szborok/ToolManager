000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.      TMBATCH IS INITIAL.
000500 AUTHOR.          R A HARLOW.
000600 INSTALLATION.    TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.    11 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.        CONFIDENTIAL.
001000*
001100*DESCRIPTION :  NIGHTLY TOOLROOM BATCH RUN.  BUILDS THE MACHINE
001200*               LIST, LOADS THE TOOL IDENTITY AND INVENTORY
001300*               MASTERS, RESERVES A TOOL FOR EVERY PROJECT ON THE
001400*               PROJECT-INPUT FEED, RECOMPUTES EVERY TOOL'S WEAR
001500*               STATE, AND PRINTS THE TOOL MATRIX REPORT.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000*|USER    |DATE      | TAG      | DESCRIPTION                  |*
002100*----------------------------------------------------------------*
002200*|RAH     |11/05/1988| TM0016   | INITIAL VERSION.              |*
002300*----------------------------------------------------------------*
002400*|GBC     |18/02/1996| TM0032   | SET UPSI-SWITCH-0 ON AND SKIP |*
002500*|        |          |          | THE PRINT STEP IF THE MATRIX  |*
002600*|        |          |          | CAME BACK EMPTY - TOOLROOM    |*
002700*|        |          |          | DID NOT WANT A BLANK REPORT.  |*
002800*----------------------------------------------------------------*
002900*|DPF     |03/12/1998| TM0049   | Y2K REVIEW - WS-DATE-YMD USED |*
003000*|        |          |          | ONLY FOR THE RUN HEADER, NOT  |*
003100*|        |          |          | STORED ANYWHERE - NO CHANGE.  |*
003200*----------------------------------------------------------------*
003210*|RAH     |14/09/2001| TM0053   | TRACK AND DISPLAY THE COUNT   |*
003220*|        |          |          | OF PROJECTS TMRESV REJECTS    |*
003230*|        |          |          | PER RUN - FOREMAN WANTED A    |*
003240*|        |          |          | VISIBLE TALLY, NOT JUST ONE    |*
003250*|        |          |          | DISPLAY LINE PER PROJECT.      |*
003260*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                   UPSI-0 IS UPSI-SWITCH-0
004200                     ON  STATUS IS U0-ON
004300                     OFF STATUS IS U0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TMPROJR ASSIGN TO DATABASE-TMPROJR
004700            ORGANIZATION      IS SEQUENTIAL
004800            ACCESS MODE       IS SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  TMPROJR
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS TMPROJR-FD-REC.
005800 01  TMPROJR-FD-REC.
005900     COPY TMPROJR.
006000*
006100*************************
006200 WORKING-STORAGE SECTION.
006300*************************
006400 01  FILLER              PIC X(24)  VALUE
006500     "** PROGRAM TMBATCH   **".
006600*
006700 01  WS-DATE                 PIC X(08).
006800 01  WS-DATE-YYMD.
006900     05  WS-DATE-CEN         PIC X(02)  VALUE "20".
007000     05  WS-DATE-YMD         PIC X(06).
007100*
007200* ------------------ PROGRAM WORKING STORAGE -------------------*
007210 77  WK-N-BATCH-REJCNT        PIC 9(04)  COMP  VALUE ZERO.
007220*                                   PROJECTS TMRESV REJECTED THIS
007230*                                   RUN - TM0053, FOR THE FOREMAN.
007300 01  WK-C-COMMON.
007400     COPY TMCMWS.
007500*
007600 01  WK-C-BATCH-EOF-SW        PIC X(01)  VALUE "N".
007700     88  WK-C-BATCH-EOF                  VALUE "Y".
007800     88  WK-C-BATCH-NOT-EOF              VALUE "N".
007900 01  WK-C-BATCH-EOF-X REDEFINES WK-C-BATCH-EOF-SW.
008000     05  FILLER                    PIC X(01).
008100*
008200 01  WK-N-BATCH-PROJCNT       PIC 9(06)  COMP  VALUE ZERO.
008300 01  WK-C-BATCH-PROJCNT-X REDEFINES WK-N-BATCH-PROJCNT.
008400     05  FILLER                    PIC X(03).
008500*
008600*    THE PROJECT-INPUT FEED CARRIES NO TOOL DIAMETER/CODE OF ITS
008700*    OWN (SEE PJ-TECHNOLOGY-NUMBER IN TMPROJR) - SCHEDULING WHICH
008800*    TOOL IDENTITY A PROJECT IS CUT AGAINST IS DONE OUTSIDE THIS
008900*    SUITE'S BUSINESS RULES (TOOLROOM PROCESS-PLANNING), SO THIS
009000*    DISPATCHER RESOLVES IT BY THE PROJECT'S OWN TECHNOLOGY NUMBER
009100*    MODULO THE IDENTITY TABLE - PLUMBING ONLY, NOT A TM RULE.
009200 01  WK-N-BATCH-TECHNO-NUM    PIC 9(04)  COMP  VALUE ZERO.
009300 01  WK-N-BATCH-IDENT-SEL     PIC 9(04)  COMP  VALUE ZERO.
009400 01  WK-N-BATCH-QUOTIENT      PIC 9(04)  COMP  VALUE ZERO.
009500 01  WK-N-BATCH-REMAIN        PIC 9(04)  COMP  VALUE ZERO.
009600 01  WK-C-BATCH-REMAIN-X REDEFINES WK-N-BATCH-REMAIN.
009700     05  FILLER                    PIC X(02).
009800*
009900*    THE IDENTITY TABLE AND THE TOOL MATRIX ARE OWNED HERE AND
010000*    PASSED BY REFERENCE TO EVERY CALLED ROUTINE BELOW - THEY
010100*    LIVE FOR THE WHOLE RUN, NOT JUST ONE CALL.
010200 COPY TMIDTBL.
010300 COPY TMMTRX.
010400*
010500*    ONE LINKAGE-SHAPED WORKING GROUP PER CALLED ROUTINE.
010600 01  WK-C-TMMACH.
010700     COPY TMMACHL.
010800 01  WK-C-TMIDLD.
010900     COPY TMIDLDL.
011000 01  WK-C-TMLOAD.
011100     COPY TMLOADL.
011200 01  WK-C-TMRESV.
011300     COPY TMRESVL.
011400 01  WK-C-TMSTATE.
011500     COPY TMSTATL.
011600 01  WK-C-TMPRINT.
011700     COPY TMPRNTL.
011800 EJECT
011900***************
012000 PROCEDURE DIVISION.
012100***************
012200 MAIN-MODULE.
012300     PERFORM A000-START-PROGRAM-ROUTINE
012400        THRU A099-START-PROGRAM-ROUTINE-EX.
012500     PERFORM A100-GENERATE-MACHINE-LIST
012600        THRU A199-GENERATE-MACHINE-LIST-EX.
012700     PERFORM A200-LOAD-IDENTITY-MASTER
012800        THRU A299-LOAD-IDENTITY-MASTER-EX.
012900     PERFORM A300-LOAD-INVENTORY-MASTER
013000        THRU A399-LOAD-INVENTORY-MASTER-EX.
013100     PERFORM A400-PROCESS-PROJECT-INPUT
013200        THRU A499-PROCESS-PROJECT-INPUT-EX.
013300     PERFORM A500-RECOMPUTE-ALL-STATES
013400        THRU A599-RECOMPUTE-ALL-STATES-EX.
013500     IF U0-OFF
013600        PERFORM A600-PRINT-TOOL-MATRIX
013700           THRU A699-PRINT-TOOL-MATRIX-EX
013800     END-IF.
013900     GOBACK.
014000*
014100*----------------------------------------------------------------*
014200 A000-START-PROGRAM-ROUTINE.
014300*----------------------------------------------------------------*
014400     SET UPSI-SWITCH-0 TO OFF.
014500     ACCEPT WS-DATE-YMD FROM DATE.
014600     MOVE ZERO TO TM-IDENT-COUNT.
014700     MOVE ZERO TO TM-MTRX-COUNT.
014800     MOVE ZERO TO TM-MTRX-NEXT-ID.
014900     MOVE "N"  TO TM-MTRX-OVERFLOW-SW.
015000 A099-START-PROGRAM-ROUTINE-EX.
015100     EXIT.
015200*
015300*----------------------------------------------------------------*
015400 A100-GENERATE-MACHINE-LIST.
015500*----------------------------------------------------------------*
015600     MOVE 1 TO WK-N-TMMACH-OPTION.
015700     CALL "TMMACH" USING WK-C-TMMACH.
015800 A199-GENERATE-MACHINE-LIST-EX.
015900     EXIT.
016000*
016100*----------------------------------------------------------------*
016200 A200-LOAD-IDENTITY-MASTER.
016300*----------------------------------------------------------------*
016400     CALL "TMIDLD" USING WK-C-TMIDLD TM-IDENTITY-TABLE.
016500     IF WK-C-TMIDLD-ERROR-CD NOT = SPACES
016600        DISPLAY "TMBATCH - TMIDLD RETURNED " WK-C-TMIDLD-ERROR-CD
016700        SET UPSI-SWITCH-0 TO ON
016800        GO TO A299-LOAD-IDENTITY-MASTER-EX
016900     END-IF.
017000 A299-LOAD-IDENTITY-MASTER-EX.
017100     EXIT.
017200*
017300*----------------------------------------------------------------*
017400 A300-LOAD-INVENTORY-MASTER.
017500*----------------------------------------------------------------*
017600     IF U0-ON
017700        GO TO A399-LOAD-INVENTORY-MASTER-EX
017800     END-IF.
017900     CALL "TMLOAD" USING WK-C-TMLOAD TM-IDENTITY-TABLE
018000                         TM-MATRIX-AREA.
018100     IF WK-C-TMLOAD-ERROR-CD NOT = SPACES
018200        DISPLAY "TMBATCH - TMLOAD RETURNED " WK-C-TMLOAD-ERROR-CD
018300        SET UPSI-SWITCH-0 TO ON
018400     END-IF.
018500 A399-LOAD-INVENTORY-MASTER-EX.
018600     EXIT.
018700*
018800*----------------------------------------------------------------*
018900 A400-PROCESS-PROJECT-INPUT.
019000*----------------------------------------------------------------*
019100     IF U0-ON
019200        GO TO A499-PROCESS-PROJECT-INPUT-EX
019300     END-IF.
019400     MOVE ZERO TO WK-N-BATCH-PROJCNT.
019450     MOVE ZERO TO WK-N-BATCH-REJCNT.
019500     OPEN INPUT TMPROJR.
019600     IF NOT WK-C-SUCCESSFUL
019700        DISPLAY "TMBATCH - OPEN FILE ERROR - TMPROJR"
019800        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
019900        GO TO A499-PROCESS-PROJECT-INPUT-EX
020000     END-IF.
020100     MOVE "N" TO WK-C-BATCH-EOF-SW.
020200     READ TMPROJR
020300        AT END MOVE "Y" TO WK-C-BATCH-EOF-SW
020400     END-READ.
020500     PERFORM B100-RESERVE-ONE-PROJECT
020600        THRU B199-RESERVE-ONE-PROJECT-EX
020700        UNTIL WK-C-BATCH-EOF.
020800     CLOSE TMPROJR.
020850     DISPLAY "TMBATCH - PROJECTS REJECTED BY TMRESV - "
020860        WK-N-BATCH-REJCNT.
020900 A499-PROCESS-PROJECT-INPUT-EX.
021000     EXIT.
021100*
021200*----------------------------------------------------------------*
021300 A500-RECOMPUTE-ALL-STATES.
021400*----------------------------------------------------------------*
021500     IF U0-ON
021600        GO TO A599-RECOMPUTE-ALL-STATES-EX
021700     END-IF.
021800     MOVE 2 TO WK-N-TMSTATE-OPTION.
021900     CALL "TMSTATE" USING WK-C-TMSTATE TM-MATRIX-AREA.
022000 A599-RECOMPUTE-ALL-STATES-EX.
022100     EXIT.
022200*
022300*----------------------------------------------------------------*
022400 A600-PRINT-TOOL-MATRIX.
022500*----------------------------------------------------------------*
022600     CALL "TMPRINT" USING WK-C-TMPRINT TM-MATRIX-AREA.
022700     IF WK-C-TMPRINT-ERROR-CD NOT = SPACES
022750        DISPLAY "TMBATCH - TMPRINT RETURNED "
022760           WK-C-TMPRINT-ERROR-CD
022900     END-IF.
023000 A699-PRINT-TOOL-MATRIX-EX.
023100     EXIT.
023200*
023300*----------------------------------------------------------------*
023400 B100-RESERVE-ONE-PROJECT.
023500*----------------------------------------------------------------*
023600     ADD 1 TO WK-N-BATCH-PROJCNT.
023700     PERFORM B150-RESOLVE-TOOL-IDENTITY
023800        THRU B199-RESOLVE-TOOL-IDENTITY-EX.
023900     IF TM-IDENT-COUNT = ZERO
024000        GO TO B170-READ-NEXT-PROJECT
024100     END-IF.
024200     MOVE TE-TOOL-CODE (TM-IDENT-IDX) TO WK-N-TMRESV-TOOLCD.
024300     MOVE TE-DIAMETER  (TM-IDENT-IDX) TO WK-N-TMRESV-DIAMETER.
024400     MOVE PJ-WORK-NUMBER       TO WK-C-TMRESV-WORKNO.
024500     MOVE PJ-VERSION           TO WK-C-TMRESV-VERSION.
024600     MOVE PJ-PIECE-NUMBER      TO WK-N-TMRESV-PIECENO.
024700     MOVE PJ-TECHNOLOGY-NUMBER TO WK-C-TMRESV-TECHNO.
024800     MOVE PJ-CUTTING-TIME      TO WK-N-TMRESV-CUTTIME.
024900     MOVE PJ-MANUFACTURE-DATE  TO WK-N-TMRESV-MFGDATE.
025000     CALL "TMRESV" USING WK-C-TMRESV TM-IDENTITY-TABLE
025100                         TM-MATRIX-AREA.
025200     IF WK-C-TMRESV-ERROR-CD NOT = SPACES
025300        ADD 1 TO WK-N-BATCH-REJCNT
025400        DISPLAY "TMBATCH - TMRESV REJECTED PROJECT "
025450           PJ-WORK-NUMBER " - " WK-C-TMRESV-ERROR-CD
025500     END-IF.
025600 B170-READ-NEXT-PROJECT.
025700     READ TMPROJR
025800        AT END MOVE "Y" TO WK-C-BATCH-EOF-SW
025900     END-READ.
026000 B199-RESERVE-ONE-PROJECT-EX.
026100     EXIT.
026200*
026300*----------------------------------------------------------------*
026400 B150-RESOLVE-TOOL-IDENTITY.
026500*----------------------------------------------------------------*
026600     MOVE ZERO TO WK-N-BATCH-TECHNO-NUM.
026700     MOVE PJ-TECHNOLOGY-NUMBER (2:4) TO WK-N-BATCH-TECHNO-NUM.
026800     IF TM-IDENT-COUNT = ZERO
026900        GO TO B199-RESOLVE-TOOL-IDENTITY-EX
027000     END-IF.
027100     DIVIDE WK-N-BATCH-TECHNO-NUM BY TM-IDENT-COUNT
027200        GIVING WK-N-BATCH-QUOTIENT
027300        REMAINDER WK-N-BATCH-REMAIN.
027400     COMPUTE WK-N-BATCH-IDENT-SEL = WK-N-BATCH-REMAIN + 1.
027500     SET TM-IDENT-IDX TO WK-N-BATCH-IDENT-SEL.
027600 B199-RESOLVE-TOOL-IDENTITY-EX.
027700     EXIT.
027800
