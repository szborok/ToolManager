000100* TMIDTBL.cpybk
000200*----------------------------------------------------------------*
000300*  TOOL IDENTITY TABLE - IDENTITY MASTER HELD IN MEMORY, LOADED
000400*  ONCE BY TMIDLD AND SCANNED LINEARLY BY EVERY OTHER PROGRAM
000500*  THAT NEEDS TO TURN A TOOL NAME INTO A CODE/DIAMETER PAIR.
000600*  KEPT SEPARATE FROM TMIDENT SO THE RECORD LAYOUT AND THE
000700*  HELD-TABLE LAYOUT CAN EACH BE COPIED ON THEIR OWN.
000800*----------------------------------------------------------------*
000900* HISTORY OF MODIFICATION:
001000*----------------------------------------------------------------*
001100* TM0003  02/05/1988  RAH   INITIAL VERSION.
001200* TM0029  17/02/1996  GBC   WIDEN TE-FULL-NAME FROM 30 TO 40 BYTES
001300*                           TO MATCH THE NEW TOOLROOM NAME PLATES.
001400*----------------------------------------------------------------*
001500 01  TM-IDENTITY-TABLE.
001600     05  TM-IDENT-COUNT           PIC 9(04)  COMP.
001700     05  TM-IDENT-ENTRY  OCCURS 0060 TIMES
001800                          INDEXED BY TM-IDENT-IDX.
001900         10  TE-FULL-NAME         PIC X(40).
002000         10  TE-TOOL-CODE         PIC 9(04).
002100         10  TE-DIAMETER          PIC 9(03)V9(02).
002200         10  TE-MAX-TOOL-TIME     PIC 9(04).
002300         10  FILLER               PIC X(08).
002400 01  TM-IDENTITY-TABLE-X REDEFINES TM-IDENTITY-TABLE.
002500     05  FILLER                   PIC X(3304).
002600*                                 FLAT VIEW, DUMP/DISPLAY USE ONLY
