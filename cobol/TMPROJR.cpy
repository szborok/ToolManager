000100* TMPROJR.cpybk
000200*----------------------------------------------------------------*
000300*  I-O FORMAT: TMPROJR-REC  FROM FILE TMPROJR  OF LIBRARY TMLIB
000400*  PROJECT RECORD - ONE ROW PER MANUFACTURING PROJECT/WORK ORDER
000500*  PRESENTED TO TMRESV AS THE "WORK TO SCHEDULE" FEED.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* TAG     DATE        INIT  DESCRIPTION
001000* ------- ----------  ----- ------------------------------------*
001100* TM0005  04/05/1988  RAH   INITIAL VERSION.
001200* TM0041  11/09/1998  GBC   Y2K - PJ-MANUFACTURE-DATE CARRIES A
001300*                           FULL 4-DIGIT CENTURY, NO CHANGE NEEDED
001400*----------------------------------------------------------------*
001500 05  TMPROJR-RECORD               PIC X(0038).
001600 05  TMPROJR-REC  REDEFINES TMPROJR-RECORD.
001700     10  PJ-WORK-NUMBER           PIC X(09).
001800*                                 "W" + 8-DIGIT WORK ORDER NO.
001900     10  PJ-VERSION               PIC X(04).
002000*                                 DRAWING/VERSION CODE, UPPERCASED
002100     10  PJ-PIECE-NUMBER          PIC 9(04).
002200*                                 PIECE/PART NO. WITHIN WORK ORDER
002300     10  PJ-TECHNOLOGY-NUMBER     PIC X(05).
002400*                                 "T" + TECHNOLOGY/OPERATION NO.
002500     10  PJ-CUTTING-TIME          PIC 9(04).
002600*                                 MINUTES OF MACHINE TIME NEEDED
002700     10  PJ-MANUFACTURE-DATE      PIC 9(08).
002800*                                 MANUFACTURE DATE, YYYYMMDD
002900     10  FILLER                   PIC X(04).
003000
