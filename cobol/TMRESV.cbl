000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMRESV.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   09 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  ONE CALL PER PROJECT.  PICKS A USED TOOL THAT CAN
001200*               ABSORB THE PROJECT, ELSE A FREE TOOL, ELSE MAKES
001300*               A NEW IN-DEBT TOOL, AND POSTS THE PROJECT ONTO
001400*               WHICHEVER TOOL WAS PICKED.
001500*
001600*================================================================*
001700* HISTORY OF MODIFICATION:
001800*================================================================*
001900* TM0012  09/05/1988  RAH   INITIAL VERSION.
002000*----------------------------------------------------------------*
002100* TM0021  11/10/1993  GBC   DO NOT REUSE A USED TOOL THAT ALREADY
002200*                           CARRIES THIS EXACT PROJECT - FOREMAN
002300*                           WAS DOUBLE-CHARGING TIME BY CALLING
002400*                           US TWICE ON A RERUN.
002500*----------------------------------------------------------------*
002600* TM0034  02/09/1997  LKT   ADD THE 120 PERCENT OVERRUN CEILING TO
002700*                           THE USED-TOOL TEST - TOOLROOM WANTED A
002800*                           MARGIN BEFORE A TOOL IS CALLED MAXED.
002900*----------------------------------------------------------------*
003000* TM0039  21/08/1998  GBC   A TOOL FORCED IN-DEBT AT CREATION IS
003100*                           NOT RE-DERIVED WHEN THE FIRST PROJECT
003200*                           IS POSTED TO IT - LEAVE TL-STATE ALONE
003300*----------------------------------------------------------------*
003400* TM0045  03/12/1998  DPF   Y2K REVIEW - PJ-MANUFACTURE-DATE CARRI
003500*                           A FULL 4-DIGIT CENTURY, NO CHANGE NEED
003600*----------------------------------------------------------------*
003610* TM0054  14/09/2001  RAH   ADD WK-N-RESV-CALLCNT - TOOLROOM ASKED
003620*                           HOW MANY RESERVATIONS A SINGLE NIGHT'S
003630*                           RUN DRIVES THROUGH THIS PROGRAM.
003640*----------------------------------------------------------------*
003650* TM0062  14/09/2001  RAH   UPPERCASE THE DRAWING/VERSION CODE IN
003660*                           C400 BEFORE IT IS POSTED TO THE MATRIX
003670*                           - IT WAS BEING PASSED THROUGH AS-KEYED,
003680*                           AND TMPROJR SAYS THE FIELD IS STORED
003690*                           UPPERCASED.
003695*----------------------------------------------------------------*
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-AS400.
004300 OBJECT-COMPUTER.  IBM-AS400.
004350 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004400***************
004500 DATA DIVISION.
004600***************
004700*************************
004800 WORKING-STORAGE SECTION.
004900*************************
005000 01  FILLER              PIC X(24)  VALUE
005100     "** PROGRAM TMRESV    **".
005200*
005300* ------------------ PROGRAM WORKING STORAGE -------------------*
005310 77  WK-N-RESV-CALLCNT        PIC 9(06)  COMP  VALUE ZERO.
005320*                                   CALLS MADE TO THIS PROGRAM
005330*                                   SINCE TMBATCH LOADED IT - A
005340*                                   CALLED SUBPROGRAM KEEPS ITS
005350*                                   WORKING STORAGE FROM ONE CALL
005360*                                   TO THE NEXT WITHIN THE RUN.
005400 01  WK-N-RESV-IDENT-SUB      PIC 9(04)  COMP  VALUE ZERO.
005450 01  WK-C-RESV-IDENT-SUB-X REDEFINES WK-N-RESV-IDENT-SUB.
005460     05  FILLER                    PIC X(02).
005500 01  WK-N-RESV-MTRX-SUB       PIC 9(04)  COMP  VALUE ZERO.
005600 01  WK-N-RESV-SEL-IDX        PIC 9(04)  COMP  VALUE ZERO.
005700 01  WK-C-RESV-SEL-IDX-X REDEFINES WK-N-RESV-SEL-IDX.
005800     05  FILLER                    PIC X(02).
005900*
006000 01  WK-C-RESV-IDENT-SW       PIC X(01)  VALUE "N".
006100     88  WK-C-RESV-IDENT-FOUND            VALUE "Y".
006200     88  WK-C-RESV-IDENT-NOTFOUND         VALUE "N".
006300*
006400 01  WK-C-RESV-TOOL-SW        PIC X(01)  VALUE "N".
006500     88  WK-C-RESV-TOOL-FOUND             VALUE "Y".
006600     88  WK-C-RESV-TOOL-NOTFOUND          VALUE "N".
006700 01  WK-C-RESV-TOOL-SW-X REDEFINES WK-C-RESV-TOOL-SW.
006800     05  FILLER                    PIC X(01).
006900*
007000 01  WK-C-RESV-DUP-SW         PIC X(01)  VALUE "N".
007100     88  WK-C-RESV-DUP-PROJECT            VALUE "Y".
007200     88  WK-C-RESV-NOT-DUP-PROJECT        VALUE "N".
007300*
007400 01  WK-N-RESV-MAXTIME-X20    PIC 9(05)V9(01)  COMP-3.
007500 01  WK-N-RESV-CANDIDATE-TOT  PIC 9(05)  COMP-3.
007600*
007700 01  WK-N-RESV-IDENT-CODE     PIC 9(04)  VALUE ZERO.
007800 01  WK-N-RESV-IDENT-DIAM     PIC 9(03)V9(02)  VALUE ZERO.
007900 01  WK-N-RESV-IDENT-MAXTIME  PIC 9(04)  VALUE ZERO.
008000*
008100*****************
008200 LINKAGE SECTION.
008300*****************
008400 COPY TMRESVL.
008500 COPY TMIDTBL.
008600 COPY TMMTRX.
008700 EJECT
008800********************************************
008900 PROCEDURE DIVISION USING WK-C-TMRESV
009000                          TM-IDENTITY-TABLE
009100                          TM-MATRIX-AREA.
009200********************************************
009300 MAIN-MODULE.
009400     PERFORM B000-MAIN-PROCESSING
009500        THRU B099-MAIN-PROCESSING-EX.
009600     GOBACK.
009700*
009800*----------------------------------------------------------------*
009900 B000-MAIN-PROCESSING.
010000*----------------------------------------------------------------*
010050     ADD 1 TO WK-N-RESV-CALLCNT.
010100     MOVE SPACES TO WK-C-TMRESV-ERROR-CD.
010200     MOVE ZERO   TO WK-N-TMRESV-TOOLID.
010300     MOVE SPACE  TO WK-C-TMRESV-RESULT-SW.
010400     MOVE "N" TO WK-C-RESV-IDENT-SW.
010500     MOVE ZERO TO WK-N-RESV-IDENT-SUB.
010600     PERFORM B100-FIND-IDENTITY-ROW
010700        THRU B199-FIND-IDENTITY-ROW-EX
010800        VARYING WK-N-RESV-IDENT-SUB FROM 1 BY 1
010900        UNTIL WK-N-RESV-IDENT-SUB > TM-IDENT-COUNT
011000           OR WK-C-RESV-IDENT-FOUND.
011100     IF WK-C-RESV-IDENT-NOTFOUND
011200        MOVE "SUP0016" TO WK-C-TMRESV-ERROR-CD
011300        GO TO B099-MAIN-PROCESSING-EX
011400     END-IF.
011500*
011600     PERFORM C100-FIND-USED-TOOL
011700        THRU C199-FIND-USED-TOOL-EX.
011800     IF WK-C-RESV-TOOL-FOUND
011900        MOVE "U" TO WK-C-TMRESV-RESULT-SW
012000     ELSE
012100        PERFORM C200-FIND-FREE-TOOL
012200           THRU C299-FIND-FREE-TOOL-EX
012300        IF WK-C-RESV-TOOL-FOUND
012400           MOVE "F" TO WK-C-TMRESV-RESULT-SW
012500        ELSE
012600           PERFORM C300-CREATE-INDEBT-TOOL
012700              THRU C399-CREATE-INDEBT-TOOL-EX
012800           MOVE "I" TO WK-C-TMRESV-RESULT-SW
012900        END-IF
013000     END-IF.
013100*
013200     PERFORM C400-POST-PROJECT-TO-TOOL
013300        THRU C499-POST-PROJECT-TO-TOOL-EX.
013400     SET TM-MTRX-IDX TO WK-N-RESV-SEL-IDX.
013500     MOVE QL-TOOL-ID (TM-MTRX-IDX) TO WK-N-TMRESV-TOOLID.
013600 B099-MAIN-PROCESSING-EX.
013700     EXIT.
013800*
013900*----------------------------------------------------------------*
014000 B100-FIND-IDENTITY-ROW.
014100*----------------------------------------------------------------*
014200     SET TM-IDENT-IDX TO WK-N-RESV-IDENT-SUB.
014300     IF TE-TOOL-CODE (TM-IDENT-IDX) = WK-N-TMRESV-TOOLCD
014400        AND TE-DIAMETER (TM-IDENT-IDX) = WK-N-TMRESV-DIAMETER
014500        MOVE "Y" TO WK-C-RESV-IDENT-SW
014600        MOVE TE-TOOL-CODE     (TM-IDENT-IDX)
014700                                  TO WK-N-RESV-IDENT-CODE
014800        MOVE TE-DIAMETER      (TM-IDENT-IDX)
014900                                  TO WK-N-RESV-IDENT-DIAM
015000        MOVE TE-MAX-TOOL-TIME (TM-IDENT-IDX)
015100                                  TO WK-N-RESV-IDENT-MAXTIME
015200     END-IF.
015300 B199-FIND-IDENTITY-ROW-EX.
015400     EXIT.
015500*
015600*----------------------------------------------------------------*
015700 C100-FIND-USED-TOOL.
015800*----------------------------------------------------------------*
015900     MOVE "N" TO WK-C-RESV-TOOL-SW.
016000     MOVE ZERO TO WK-N-RESV-MTRX-SUB.
016100     PERFORM C110-TEST-ONE-USED-TOOL
016200        THRU C119-TEST-ONE-USED-TOOL-EX
016300        VARYING WK-N-RESV-MTRX-SUB FROM 1 BY 1
016400        UNTIL WK-N-RESV-MTRX-SUB > TM-MTRX-COUNT
016500           OR WK-C-RESV-TOOL-FOUND.
016600 C199-FIND-USED-TOOL-EX.
016700     EXIT.
016800*
016900*----------------------------------------------------------------*
017000 C110-TEST-ONE-USED-TOOL.
017100*----------------------------------------------------------------*
017200     SET TM-MTRX-IDX TO WK-N-RESV-MTRX-SUB.
017300     IF QL-TOOL-CODE (TM-MTRX-IDX) NOT = WK-N-RESV-IDENT-CODE
017400        OR QL-DIAMETER (TM-MTRX-IDX) NOT = WK-N-RESV-IDENT-DIAM
017500        OR NOT QL-IS-INUSE (TM-MTRX-IDX)
017600        GO TO C119-TEST-ONE-USED-TOOL-EX
017700     END-IF.
017800     PERFORM C120-TEST-DUPLICATE-PROJECT
017900        THRU C129-TEST-DUPLICATE-PROJECT-EX.
018000     IF WK-C-RESV-DUP-PROJECT
018100        GO TO C119-TEST-ONE-USED-TOOL-EX
018200     END-IF.
018300     COMPUTE WK-N-RESV-MAXTIME-X20 =
018400             QL-MAX-TIME (TM-MTRX-IDX) * 1.2
018500        ON SIZE ERROR
018600           GO TO C119-TEST-ONE-USED-TOOL-EX
018700     END-COMPUTE.
018800     COMPUTE WK-N-RESV-CANDIDATE-TOT =
018900             QL-CURRENT-TIME (TM-MTRX-IDX) + WK-N-TMRESV-CUTTIME
019000        ON SIZE ERROR
019100           GO TO C119-TEST-ONE-USED-TOOL-EX
019200     END-COMPUTE.
019300     IF WK-N-RESV-CANDIDATE-TOT < WK-N-RESV-MAXTIME-X20
019400        MOVE "Y" TO WK-C-RESV-TOOL-SW
019500        MOVE WK-N-RESV-MTRX-SUB TO WK-N-RESV-SEL-IDX
019600     END-IF.
019700 C119-TEST-ONE-USED-TOOL-EX.
019800     EXIT.
019900*
020000*----------------------------------------------------------------*
020100 C120-TEST-DUPLICATE-PROJECT.
020200*----------------------------------------------------------------*
020300     MOVE "N" TO WK-C-RESV-DUP-SW.
020400     PERFORM C121-TEST-ONE-PROJECT-SLOT
020500        THRU C121-TEST-ONE-PROJECT-SLOT-EX
020600        VARYING QL-PROJ-IDX FROM 1 BY 1
020700        UNTIL QL-PROJ-IDX > QL-PROJECT-COUNT (TM-MTRX-IDX)
020800           OR WK-C-RESV-DUP-PROJECT.
020900 C129-TEST-DUPLICATE-PROJECT-EX.
021000     EXIT.
021100*
021200*----------------------------------------------------------------*
021300 C121-TEST-ONE-PROJECT-SLOT.
021400*----------------------------------------------------------------*
021500     IF PJ-WORK-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX)
021600           = WK-C-TMRESV-WORKNO
021700        AND PJ-PIECE-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX)
021800           = WK-N-TMRESV-PIECENO
021900        AND PJ-TECHNOLOGY-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX)
022000           = WK-C-TMRESV-TECHNO
022100        MOVE "Y" TO WK-C-RESV-DUP-SW
022200     END-IF.
022300 C121-TEST-ONE-PROJECT-SLOT-EX.
022400     EXIT.
022500*
022600*----------------------------------------------------------------*
022700 C200-FIND-FREE-TOOL.
022800*----------------------------------------------------------------*
022900     MOVE "N" TO WK-C-RESV-TOOL-SW.
023000     MOVE ZERO TO WK-N-RESV-MTRX-SUB.
023100     PERFORM C210-TEST-ONE-FREE-TOOL
023200        THRU C219-TEST-ONE-FREE-TOOL-EX
023300        VARYING WK-N-RESV-MTRX-SUB FROM 1 BY 1
023400        UNTIL WK-N-RESV-MTRX-SUB > TM-MTRX-COUNT
023500           OR WK-C-RESV-TOOL-FOUND.
023600 C299-FIND-FREE-TOOL-EX.
023700     EXIT.
023800*
023900*----------------------------------------------------------------*
024000 C210-TEST-ONE-FREE-TOOL.
024100*----------------------------------------------------------------*
024200     SET TM-MTRX-IDX TO WK-N-RESV-MTRX-SUB.
024300     IF QL-TOOL-CODE (TM-MTRX-IDX) = WK-N-RESV-IDENT-CODE
024400        AND QL-DIAMETER (TM-MTRX-IDX) = WK-N-RESV-IDENT-DIAM
024500        AND QL-IS-FREE (TM-MTRX-IDX)
024600        MOVE "Y" TO WK-C-RESV-TOOL-SW
024700        MOVE WK-N-RESV-MTRX-SUB TO WK-N-RESV-SEL-IDX
024800     END-IF.
024900 C219-TEST-ONE-FREE-TOOL-EX.
025000     EXIT.
025100*
025200*----------------------------------------------------------------*
025300 C300-CREATE-INDEBT-TOOL.
025400*----------------------------------------------------------------*
025500     IF TM-MTRX-COUNT >= TM-MTRX-MAXOCC
025600        MOVE "Y" TO TM-MTRX-OVERFLOW-SW
025700        MOVE "COM0206" TO WK-C-TMRESV-ERROR-CD
025800        GO TO C399-CREATE-INDEBT-TOOL-EX
025900     END-IF.
026000     ADD 1 TO TM-MTRX-COUNT.
026100     ADD 1 TO TM-MTRX-NEXT-ID.
026200     SET TM-MTRX-IDX TO TM-MTRX-COUNT.
026300     MOVE TM-MTRX-NEXT-ID      TO QL-TOOL-ID      (TM-MTRX-IDX).
026400     MOVE WK-N-RESV-IDENT-CODE TO QL-TOOL-CODE    (TM-MTRX-IDX).
026500     MOVE WK-N-RESV-IDENT-DIAM TO QL-DIAMETER     (TM-MTRX-IDX).
026600     MOVE WK-N-RESV-IDENT-MAXTIME
026700                               TO QL-MAX-TIME     (TM-MTRX-IDX).
026800     MOVE ZERO                 TO QL-CURRENT-TIME (TM-MTRX-IDX).
026900     MOVE "INDEBT"             TO QL-STATE        (TM-MTRX-IDX).
027000     MOVE ZERO                 TO QL-PROJECT-COUNT (TM-MTRX-IDX).
027100     MOVE TM-MTRX-COUNT        TO WK-N-RESV-SEL-IDX.
027200 C399-CREATE-INDEBT-TOOL-EX.
027300     EXIT.
027400*
027500*----------------------------------------------------------------*
027600 C400-POST-PROJECT-TO-TOOL.
027700*----------------------------------------------------------------*
027800     SET TM-MTRX-IDX TO WK-N-RESV-SEL-IDX.
027900     ADD 1 TO QL-PROJECT-COUNT (TM-MTRX-IDX).
028000     SET QL-PROJ-IDX TO QL-PROJECT-COUNT (TM-MTRX-IDX).
028100     MOVE WK-C-TMRESV-WORKNO
028200             TO PJ-WORK-NUMBER       (TM-MTRX-IDX, QL-PROJ-IDX).
028250*    TM0062 - DRAWING/VERSION CODE IS STORED UPPERCASED, SEE
028260*    TMPROJR.
028270     INSPECT WK-C-TMRESV-VERSION
028280        CONVERTING "abcdefghijklmnopqrstuvwxyz"
028290               TO  "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
028300     MOVE WK-C-TMRESV-VERSION
028400             TO PJ-VERSION           (TM-MTRX-IDX, QL-PROJ-IDX).
028500     MOVE WK-N-TMRESV-PIECENO
028600             TO PJ-PIECE-NUMBER      (TM-MTRX-IDX, QL-PROJ-IDX).
028700     MOVE WK-C-TMRESV-TECHNO
028800             TO PJ-TECHNOLOGY-NUMBER (TM-MTRX-IDX, QL-PROJ-IDX).
028900     MOVE WK-N-TMRESV-CUTTIME
029000             TO PJ-CUTTING-TIME      (TM-MTRX-IDX, QL-PROJ-IDX).
029100     MOVE WK-N-TMRESV-MFGDATE
029200             TO PJ-MANUFACTURE-DATE  (TM-MTRX-IDX, QL-PROJ-IDX).
029300     ADD WK-N-TMRESV-CUTTIME TO QL-CURRENT-TIME (TM-MTRX-IDX).
029400     IF NOT WK-C-TMRESV-INDEBT-TOOL
029500        PERFORM C500-DERIVE-TOOL-STATE
029600           THRU C599-DERIVE-TOOL-STATE-EX
029700     END-IF.
029800 C499-POST-PROJECT-TO-TOOL-EX.
029900     EXIT.
030000*
030100*----------------------------------------------------------------*
030200 C500-DERIVE-TOOL-STATE.
030300*----------------------------------------------------------------*
030400*    TM0039 - AN INDEBT TOOL JUST CREATED IS NOT ROUTED HERE - SEE
030500*    C400 ABOVE.  LEFT UNCHANGED AT EXACTLY QL-MAX-TIME, PER THE
030600*    ORIGINAL SOURCE'S IF/ELSE-IF CHAIN WITH NO FINAL ELSE.
030700     IF QL-CURRENT-TIME (TM-MTRX-IDX) = ZERO
030800        MOVE "FREE  " TO QL-STATE (TM-MTRX-IDX)
030900     ELSE
031000        IF QL-CURRENT-TIME (TM-MTRX-IDX)
031050              < QL-MAX-TIME (TM-MTRX-IDX)
031100           MOVE "INUSE " TO QL-STATE (TM-MTRX-IDX)
031200        ELSE
031300           IF QL-CURRENT-TIME (TM-MTRX-IDX)
031400                 > QL-MAX-TIME (TM-MTRX-IDX)
031500              MOVE "MAXED " TO QL-STATE (TM-MTRX-IDX)
031600           END-IF
031700        END-IF
031800     END-IF.
031900 C599-DERIVE-TOOL-STATE-EX.
032000     EXIT.
032100
