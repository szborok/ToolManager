000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMMACH.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   06 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GENERATES THE SHOP-FLOOR MACHINE LIST FROM THE
001200*               MACHINE MASTER, AND LOOKS UP A MACHINE ROW BY
001300*               NAME.  THE LIST ITSELF STAYS IN THIS PROGRAM'S
001400*               OWN WORKING STORAGE FROM ONE CALL TO THE NEXT
001500*               FOR THE REST OF THE RUN.
001600*
001700*================================================================*
001800* HISTORY OF MODIFICATION:
001900*================================================================*
002000* TM0008  06/05/1988  RAH   INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* TM0019  25/09/1992  GBC   LOOKUP NOW STOPS ON THE FIRST MATCH -
002300*                           TWO MACHINES WERE ACCIDENTALLY GIVEN
002400*                           THE SAME NAME ON THE MASTER AND THE
002500*                           OLD CODE KEPT THE LAST ONE, NOT THE
002600*                           FIRST, WHICH CONFUSED THE FOREMAN.
002700*----------------------------------------------------------------*
002800* TM0042  03/12/1998  DPF   Y2K REVIEW - NO DATE FIELDS IN THIS
002900*                           PROGRAM, NO CHANGE REQUIRED.
003000*----------------------------------------------------------------*
003010* TM0056  14/09/2001  RAH   GUARD TM-MACH-COUNT AGAINST THE FIXED
003020*                           30-ROW TABLE CAPACITY INSTEAD OF
003030*                           LETTING A GROWING MACHINE MASTER RUN
003040*                           PAST THE END OF TM-MACH-ENTRY.
003050*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003750 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT TMMACHR ASSIGN TO DATABASE-TMMACHR
004100            ORGANIZATION      IS SEQUENTIAL
004200            ACCESS MODE       IS SEQUENTIAL
004300            FILE STATUS       IS WK-C-FILE-STATUS.
004400***************
004500 DATA DIVISION.
004600***************
004700 FILE SECTION.
004800**************
004900 FD  TMMACHR
005000     LABEL RECORDS ARE OMITTED
005100     DATA RECORD IS TMMACHR-FD-REC.
005200 01  TMMACHR-FD-REC.
005300     COPY TMMACHR.
005400*
005500*************************
005600 WORKING-STORAGE SECTION.
005700*************************
005800 01  FILLER              PIC X(24)  VALUE
005900     "** PROGRAM TMMACH    **".
006000*
006100* ------------------ PROGRAM WORKING STORAGE -------------------*
006110 77  WK-N-MACH-MAXOCC         PIC 9(03)  COMP  VALUE 030.
006120*                                   TM-MACH-ENTRY CAPACITY - GUARD
006130*                                   ADDED TM0056, SEE HISTORY.
006200 01  WK-C-COMMON.
006300     COPY TMCMWS.
006400*
006500*    MACHINE LIST - HELD IN WORKING STORAGE, NOT LINKAGE, SINCE
006600*    NO OTHER PROGRAM IN THE SUITE NEEDS TO SEE IT.  A CALLED
006700*    SUBPROGRAM KEEPS ITS WORKING STORAGE BETWEEN CALLS WITHIN
006800*    THE SAME RUN, SO THE LIST SURVIVES FROM OPTION 1 THROUGH TO
006900*    OPTION 2 WITHOUT BEING PASSED BACK AND FORTH.
007000 01  TM-MACHINE-TABLE.
007100     05  TM-MACH-COUNT            PIC 9(03)  COMP.
007200     05  TM-MACH-ENTRY   OCCURS 30 TIMES
007300                          INDEXED BY TM-MACH-IDX.
007400         10  ME-MACHINE-NAME      PIC X(10).
007500         10  FILLER               PIC X(05).
007600 01  TM-MACHINE-TABLE-X REDEFINES TM-MACHINE-TABLE.
007700     05  FILLER                   PIC X(453).
007800*                                 FLAT VIEW, DUMP/DISPLAY USE ONLY
007900*
008000 01  WK-N-MACH-SUB           PIC 9(03)  COMP  VALUE ZERO.
008050 01  WK-C-MACH-SUB-X REDEFINES WK-N-MACH-SUB.
008060     05  FILLER                   PIC X(02).
008100 01  WK-C-MACH-EOF-SW        PIC X(01)  VALUE "N".
008200     88  WK-C-MACH-EOF                  VALUE "Y".
008300     88  WK-C-MACH-NOT-EOF               VALUE "N".
008400 01  WK-C-MACH-FOUND-X REDEFINES WK-C-MACH-EOF-SW.
008500     05  FILLER               PIC X(01).
008600*
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 COPY TMMACHL.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-TMMACH.
009400********************************************
009500 MAIN-MODULE.
009600     EVALUATE WK-N-TMMACH-OPTION
009700        WHEN 1
009800           PERFORM A000-GENERATE-MACHINE-LIST
009900              THRU A099-GENERATE-MACHINE-LIST-EX
010000        WHEN 2
010100           PERFORM B000-LOOKUP-MACHINE-NAME
010200              THRU B099-LOOKUP-MACHINE-NAME-EX
010300     END-EVALUATE.
010400     GOBACK.
010500*
010600*----------------------------------------------------------------*
010700 A000-GENERATE-MACHINE-LIST.
010800*----------------------------------------------------------------*
010900     MOVE ZERO TO TM-MACH-COUNT.
011000     OPEN INPUT TMMACHR.
011100     IF NOT WK-C-SUCCESSFUL
011200        DISPLAY "TMMACH - OPEN FILE ERROR - TMMACHR"
011300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400        GO TO A099-GENERATE-MACHINE-LIST-EX
011500     END-IF.
011600     MOVE "N" TO WK-C-MACH-EOF-SW.
011700     READ TMMACHR
011800        AT END MOVE "Y" TO WK-C-MACH-EOF-SW
011900     END-READ.
012000     PERFORM A100-APPEND-ONE-MACHINE
012100        THRU A199-APPEND-ONE-MACHINE-EX
012200        UNTIL WK-C-MACH-EOF.
012300     CLOSE TMMACHR.
012400 A099-GENERATE-MACHINE-LIST-EX.
012500     EXIT.
012600*
012700*----------------------------------------------------------------*
012800 A100-APPEND-ONE-MACHINE.
012900*----------------------------------------------------------------*
012950     IF TM-MACH-COUNT >= WK-N-MACH-MAXOCC
012960        DISPLAY "TMMACH - MACHINE LIST IS FULL - ROW SKIPPED"
012970        GO TO A150-READ-NEXT-MACHINE
012980     END-IF.
013000     ADD 1 TO TM-MACH-COUNT.
013100     SET TM-MACH-IDX TO TM-MACH-COUNT.
013200     MOVE MC-MACHINE-NAME TO ME-MACHINE-NAME (TM-MACH-IDX).
013250 A150-READ-NEXT-MACHINE.
013300     READ TMMACHR
013400        AT END MOVE "Y" TO WK-C-MACH-EOF-SW
013500     END-READ.
013600 A199-APPEND-ONE-MACHINE-EX.
013700     EXIT.
013800*
013900*----------------------------------------------------------------*
014000 B000-LOOKUP-MACHINE-NAME.
014100*----------------------------------------------------------------*
014200     MOVE "N" TO WK-C-TMMACH-FOUND-SW.
014300     MOVE ZERO TO WK-N-MACH-SUB.
014400     PERFORM B100-SCAN-MACHINE-TABLE
014500        THRU B199-SCAN-MACHINE-TABLE-EX
014600        VARYING WK-N-MACH-SUB FROM 1 BY 1
014700        UNTIL WK-N-MACH-SUB > TM-MACH-COUNT
014800           OR WK-C-TMMACH-FOUND.
014900 B099-LOOKUP-MACHINE-NAME-EX.
015000     EXIT.
015100*
015200*----------------------------------------------------------------*
015300 B100-SCAN-MACHINE-TABLE.
015400*----------------------------------------------------------------*
015500*    FIRST (ONLY) MATCH WINS - SEE TM0019 ABOVE.
015600     IF ME-MACHINE-NAME (WK-N-MACH-SUB) = WK-C-TMMACH-NAME
015700        MOVE "Y" TO WK-C-TMMACH-FOUND-SW
015800     END-IF.
015900 B199-SCAN-MACHINE-TABLE-EX.
016000     EXIT.
016100
