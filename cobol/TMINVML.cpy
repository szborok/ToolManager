000100* TMINVML.cpybk
000200*----------------------------------------------------------------*
000300*  I-O FORMAT: TMINVML-REC   FROM FILE TMINVML  OF LIBRARY TMLIB
000400*  TOOL INVENTORY MASTER - QUANTITY OF EACH TOOL IDENTITY ON HAND,
000500*  READ ONCE TOP TO BOTTOM BY TMLOAD TO MATERIALIZE THE MATRIX.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* TM0003  03/05/1988  RAH   INITIAL VERSION.
001000*----------------------------------------------------------------*
001100 05  TMINVML-RECORD               PIC X(0048).
001200 05  TMINVML-REC  REDEFINES TMINVML-RECORD.
001300     10  TM-TOOL-NAME             PIC X(40).
001400*                                 TOOL FULL NAME - MATCHED TO
001500*                                 TI-FULL-NAME BY EXACT STRING
001600     10  TM-QUANTITY              PIC 9(04).
001700*                                 QUANTITY ON HAND TO MATERIALIZE
001750     10  FILLER                   PIC X(04).
001800
