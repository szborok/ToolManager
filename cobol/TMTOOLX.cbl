000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TMTOOLX.
000500 AUTHOR.         R A HARLOW.
000600 INSTALLATION.   TOOLMANAGER RESERVATION SUITE.
000700 DATE-WRITTEN.   07 MAY 1988.
000800 DATE-COMPILED.
000900 SECURITY.       CONFIDENTIAL.
001000*
001100*DESCRIPTION :  GIVEN A TOOL-TYPE CODE, RETURN THE MAXIMUM
001200*               ALLOWED CUTTING TIME (MINUTES) FOR THAT CODE.
001300*               CALLED ONCE PER ROW BY TMIDLD WHILE THE TOOL
001400*               IDENTITY MASTER IS BEING LOADED.
001500*
001600*================================================================*
001700* HISTORY OF MODIFICATION:
001800*================================================================*
001900* TM0009  07/05/1988  RAH   INITIAL VERSION - CODES 8400, 8410
002000*                           AND 8420 EACH RETURN 60 MINUTES, PER
002100*                           THE TOOLROOM'S RATED-LIFE CHART.
002200*----------------------------------------------------------------*
002300* TM0023  14/03/1994  GBC   ADDED THE "UNKNOWN CODE" BRANCH SO
002400*                           A NEW TOOL TYPE DOES NOT ABEND THE
002500*                           LOAD - IT NOW DEFAULTS TO 60 LIKE
002600*                           EVERY OTHER CODE.
002700*----------------------------------------------------------------*
002800* TM0031  11/08/1996  LKT   ADDED WK-N-TOOLCD-SAVE SO A REJECTED
002900*                           CODE CAN BE ECHOED BACK ON THE ERROR
003000*                           DISPLAY LINE WITHOUT DISTURBING THE
003100*                           LINKAGE COPY OF THE INPUT FIELD.
003200*----------------------------------------------------------------*
003300* TM0044  22/09/1999  DPF   Y2K REVIEW - NO DATE FIELDS IN THIS
003400*                           PROGRAM, NO CHANGE REQUIRED.
003500*----------------------------------------------------------------*
003510* TM0059  14/09/2001  RAH   TALLY HOW MANY LOOKUPS ACTUALLY HIT
003520*                           THE RATED-LIFE TABLE (WK-N-TOOLCD-
003530*                           MATCHCNT) VS. FALLING BACK TO THE
003540*                           DEFAULT - TOOLROOM WANTS TO KNOW WHEN
003550*                           A NEW CODE IS RUNNING ON THE DEFAULT.
003560*----------------------------------------------------------------*
003600 EJECT
003700**********************
003800 ENVIRONMENT DIVISION.
003900**********************
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.  IBM-AS400.
004200 OBJECT-COMPUTER.  IBM-AS400.
004250 SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500***************
004600 DATA DIVISION.
004700***************
004800 FILE SECTION.
004900*************************
005000 WORKING-STORAGE SECTION.
005100*************************
005200 01  FILLER              PIC X(24)  VALUE
005300     "** PROGRAM TMTOOLX   **".
005400*
005500* ------------------ PROGRAM WORKING STORAGE -------------------*
005510 77  WK-N-TOOLCD-MATCHCNT    PIC 9(04)  COMP  VALUE ZERO.
005520*                                   RATED-LIFE TABLE HITS, THIS
005530*                                   RUN - TM0059, SEE HISTORY.
005600 01  WK-C-MAXTIME-TABLE.
005700     05  WK-C-MAXTIME-ENTRY  OCCURS 3 TIMES.
005800         10  WK-N-MT-CODE      PIC 9(04).
005900         10  WK-N-MT-MAXTIME   PIC 9(04)  COMP-3.
006000     05  FILLER              PIC X(08).
006100 01  WK-C-MAXTIME-TABLE-X REDEFINES WK-C-MAXTIME-TABLE.
006200     05  WK-C-MAXTIME-RAW     PIC X(32).
006300*                             FLAT VIEW, DUMP/DISPLAY USE ONLY
006400*
006500 01  WK-N-TOOLCD-SAVE        PIC 9(04)  VALUE ZERO.
006600 01  WK-C-TOOLCD-SAVE-X REDEFINES WK-N-TOOLCD-SAVE.
006700     05  WK-C-TOOLCD-SAVE-D   PIC X(04).
006800*
006900 01  WK-N-MAXTIME-SUB        PIC 9(02)  COMP  VALUE ZERO.
007000 01  WK-N-DEFAULT-MAXTIME    PIC 9(04)  COMP-3 VALUE 60.
007100 01  WK-C-DEFAULT-MAXTIME-X REDEFINES WK-N-DEFAULT-MAXTIME.
007200     05  FILLER               PIC X(03).
007300*
007400*****************
007500 LINKAGE SECTION.
007600*****************
007700 COPY TMTOOLL.
007800 EJECT
007900********************************************
008000 PROCEDURE DIVISION USING WK-C-TMTOOLX.
008100********************************************
008200 MAIN-MODULE.
008300     MOVE WK-N-TMTOOLX-TOOLCD TO WK-N-TOOLCD-SAVE.
008400     PERFORM A000-BUILD-MAXTIME-TABLE
008500        THRU A099-BUILD-MAXTIME-TABLE-EX.
008600     PERFORM B000-LOOKUP-MAX-TIME
008700        THRU B099-LOOKUP-MAX-TIME-EX.
008800     GOBACK.
008900*
009000*----------------------------------------------------------------*
009100 A000-BUILD-MAXTIME-TABLE.
009200*----------------------------------------------------------------*
009300     MOVE 8400 TO WK-N-MT-CODE (1).
009400     MOVE   60 TO WK-N-MT-MAXTIME (1).
009500     MOVE 8410 TO WK-N-MT-CODE (2).
009600     MOVE   60 TO WK-N-MT-MAXTIME (2).
009700     MOVE 8420 TO WK-N-MT-CODE (3).
009800     MOVE   60 TO WK-N-MT-MAXTIME (3).
009900 A099-BUILD-MAXTIME-TABLE-EX.
010000     EXIT.
010100*
010200*----------------------------------------------------------------*
010300 B000-LOOKUP-MAX-TIME.
010400*----------------------------------------------------------------*
010500*    EVERY BRANCH OF THE ORIGINAL TOOLFACTORY SWITCH RETURNS THE
010600*    SAME CONSTANT - WE STILL SCAN THE TABLE FOR FIDELITY, SO A
010700*    FUTURE CODE-SPECIFIC VALUE DROPS IN WITHOUT A LOGIC CHANGE.
010800     MOVE WK-N-DEFAULT-MAXTIME TO WK-N-TMTOOLX-MAXTIME.
010900     MOVE ZERO TO WK-N-MAXTIME-SUB.
011000     PERFORM B100-SCAN-MAXTIME-TABLE
011100        THRU B199-SCAN-MAXTIME-TABLE-EX
011200        VARYING WK-N-MAXTIME-SUB FROM 1 BY 1
011300        UNTIL WK-N-MAXTIME-SUB > 3.
011400 B099-LOOKUP-MAX-TIME-EX.
011500     EXIT.
011600*
011700*----------------------------------------------------------------*
011800 B100-SCAN-MAXTIME-TABLE.
011900*----------------------------------------------------------------*
012000     IF WK-N-MT-CODE (WK-N-MAXTIME-SUB) = WK-N-TMTOOLX-TOOLCD
012100        MOVE WK-N-MT-MAXTIME (WK-N-MAXTIME-SUB)
012200                           TO WK-N-TMTOOLX-MAXTIME
012250        ADD 1 TO WK-N-TOOLCD-MATCHCNT
012300     END-IF.
012400 B199-SCAN-MAXTIME-TABLE-EX.
012500     EXIT.
012600
