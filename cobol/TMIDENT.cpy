000100* TMIDENT.cpybk
000200*----------------------------------------------------------------*
000300*  I-O FORMAT: TMIDENT-REC   FROM FILE TMIDENT   OF LIBRARY TMLIB
000400*  TOOL IDENTITY MASTER - ONE ROW PER TOOL TYPE (DIAMETER/CODE)
000500*----------------------------------------------------------------*
000600* HISTORY OF MODIFICATION:
000700*----------------------------------------------------------------*
000800* TM0002  02/05/1988  RAH   INITIAL VERSION.
000900* TM0029  17/02/1996  GBC   WIDEN TI-FULL-NAME FROM 30 TO 40 BYTES
001000*                           TO MATCH THE NEW TOOLROOM NAME PLATES.
001100*----------------------------------------------------------------*
001200 05  TMIDENT-RECORD               PIC X(0063).
001300 05  TMIDENT-REC  REDEFINES TMIDENT-RECORD.
001400     10  TI-FULL-NAME             PIC X(40).
001500*                                 TOOL FULL NAME - JOIN KEY
001600     10  TI-TOOL-CODE             PIC 9(04).
001700*                                 TOOL TYPE CODE
001800     10  TI-DIAMETER              PIC 9(03)V9(02).
001900*                                 CUTTER DIAMETER, MM
002000     10  TI-MAX-TOOL-TIME         PIC 9(04).
002100*                                 MAX ALLOWED CUTTING MINUTES
002200     10  FILLER                   PIC X(08).
