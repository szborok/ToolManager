000100* TMMACHL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMMACH" - MACHINE MASTER GENERATE
000400*  AND LOOKUP-BY-NAME.  THE MACHINE LIST ITSELF STAYS IN TMMACH
000500*  WORKING STORAGE BETWEEN CALLS - IT IS NOT PASSED ACROSS.
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:
000800*----------------------------------------------------------------*
000900* TM0008  06/05/1988  RAH   INITIAL VERSION.
001000*----------------------------------------------------------------*
001100 01  WK-C-TMMACH.
001200     05  WK-C-TMMACH-INPUT.
001300         10  WK-N-TMMACH-OPTION    PIC 9(01).
001400*                                  1 = GENERATE MACHINE LIST
001500*                                  2 = LOOKUP MACHINE BY NAME
001600         10  WK-C-TMMACH-NAME      PIC X(10).
001700     05  WK-C-TMMACH-OUTPUT.
001800         10  WK-C-TMMACH-FOUND-SW  PIC X(01)  VALUE "N".
001900             88  WK-C-TMMACH-FOUND            VALUE "Y".
002000             88  WK-C-TMMACH-NOTFOUND          VALUE "N".
002100         10  FILLER                PIC X(04).
002200
