000100* TMTOOLL.cpybk
000200*----------------------------------------------------------------*
000300*  LINKAGE INTERFACE FOR CALL "TMTOOLX" - MAX TOOL TIME LOOKUP.
000400*----------------------------------------------------------------*
000500* HISTORY OF MODIFICATION:
000600*----------------------------------------------------------------*
000700* TM0009  07/05/1988  RAH   INITIAL VERSION.
000800* TM0031  05/04/1997  LKT   DROPPED THE SWITCH-TABLE COMMENT THAT
000900*                           SAID "TEMPORARY" - IT IS NOT.
001000*----------------------------------------------------------------*
001100 01  WK-C-TMTOOLX.
001200     05  WK-C-TMTOOLX-INPUT.
001300         10  WK-N-TMTOOLX-TOOLCD   PIC 9(04).
001400     05  WK-C-TMTOOLX-OUTPUT.
001500         10  WK-N-TMTOOLX-MAXTIME  PIC 9(04).
001600         10  FILLER                PIC X(04).
001700
